000100*-----------------------------------------------------------------*
000200* VTZL     -  CALL LINKAGE FOR SAMVTZL, THE TIMESTAMP             *
000300*             LOCALIZATION ROUTINE.                              *SAM001  
000400*                                                                 *
000500*   CALLER LOADS THE -INPUT GROUP (STORE-ID AND THE RAW UTC       *
000600*   OBSERVATION TIMESTAMP TEXT) AND CALLS SAMVTZL.  SAMVTZL       *
000700*   RESOLVES THE STORE'S TIMEZONE (DEFAULTING WHEN BLANK OR NOT   *
000800*   ON FILE), APPLIES THE FIXED STANDARD-OFFSET TABLE, AND        *
000900*   RETURNS THE LOCAL DATE/WEEKDAY/TIME IN THE -OUTPUT GROUP.     *
001000*   WK-C-VTZL-VALID-SW = "N" MEANS THE TIMESTAMP DID NOT MATCH    *
001100*   THE EXPECTED LAYOUT AND THE OUTPUT FIELDS ARE UNDEFINED.      *
001200*-----------------------------------------------------------------*
001300* HISTORY OF MODIFICATION:                                        SAM001  
001400*-----------------------------------------------------------------*
001500* SAM001 - RENGSK  - 12/03/1991 - INITIAL BUILD FOR STORE ACTIVITYSAM001  
001600*                                 MONITOR SUITE (REQ SAM-0001).   SAM001  
001700* SAM026 - OOIBH   - 11/03/2001 - ADDED WK-N-VTZL-LOCAL-DOW SO    SAM001  
001800*                                 CALLERS NO LONGER HAD TO RE-    SAM001  
001900*                                 DERIVE THE WEEKDAY FROM THE     SAM001  
002000*                                 RETURNED LOCAL DATE (REQ        SAM001  
002100*                                 SAM-0119).                      SAM001  
002200*-----------------------------------------------------------------*
002300 01  WK-C-VTZL-RECORD.                                            SAM001  
002400     05  WK-C-VTZL-INPUT.                                         SAM001  
002500         10  WK-C-VTZL-STORE-ID       PIC X(20).                  SAM001  
002600         10  WK-C-VTZL-UTC-STAMP      PIC X(30).                  SAM001  
002700     05  WK-C-VTZL-OUTPUT.                                        SAM001  
002800         10  WK-C-VTZL-VALID-SW       PIC X(01).                  SAM001  
002900             88  WK-C-VTZL-VALID              VALUE "Y".          SAM001  
003000             88  WK-C-VTZL-INVALID             VALUE "N".         SAM001  
003100         10  WK-N-VTZL-LOCAL-CCYY     PIC 9(04).                  SAM001  
003200         10  WK-N-VTZL-LOCAL-MM       PIC 9(02).                  SAM001  
003300         10  WK-N-VTZL-LOCAL-DD       PIC 9(02).                  SAM001  
003400         10  WK-N-VTZL-LOCAL-DOW      PIC 9(01).                  SAM001  
003500         10  WK-N-VTZL-LOCAL-HH       PIC 9(02).                  SAM001  
003600         10  WK-N-VTZL-LOCAL-MI       PIC 9(02).                  SAM001  
003700         10  WK-N-VTZL-LOCAL-SS       PIC 9(02).                  SAM001  
003800         10  WK-C-VTZL-TZ-NAME        PIC X(30).                  SAM001  
003900         10  FILLER                   PIC X(10).                  SAM001  
