000100*-----------------------------------------------------------------*
000200* SHRSREC  -  STORE BUSINESS-HOURS INTERFACE RECORD               *
000300*                                                                 *
000400*   FEED RECEIVED FROM THE STORE MASTER SYSTEM. ONE RECORD PER    *
000500*   STORE / WEEKDAY / OPEN-CLOSE INTERVAL - A STORE THAT OPENS    *
000600*   TWICE IN A DAY (E.G. LUNCH CLOSURE) SENDS TWO RECORDS FOR     *
000700*   THAT WEEKDAY.  RECORDS ARE NOT GUARANTEED TO ARRIVE IN ANY    *
000800*   PARTICULAR SEQUENCE - SAMVHRS BUILDS ITS OWN ORDERED TABLE.   *
000900*                                                                 *
001000*   RECORD IS FULLY PACKED TO THE INTERFACE CONTRACT WIDTH OF     *
001100*   37 BYTES - THERE IS NO SPARE ROOM FOR A FILLER PAD WITHOUT    *
001200*   BREAKING THE UPSTREAM FEED LAYOUT, SO NONE IS CARRIED HERE.   *
001300*-----------------------------------------------------------------*
001400* HISTORY OF MODIFICATION:                                        SAM001  
001500*-----------------------------------------------------------------*
001600* SAM001 - RENGSK  - 12/03/1991 - INITIAL BUILD FOR STORE ACTIVITYSAM001  
001700*                                 MONITOR SUITE (REQ SAM-0001).   SAM001  
001800* SAM009 - OOIBH   - 14/07/1994 - STORE-ID WIDENED FROM 12 TO 20  SAM001  
001900*                                 BYTES TO MATCH THE STORE MASTER SAM001  
002000*                                 CONVERSION (REQ SAM-0087).      SAM001
002100* SAM047 - OOIBH   - 26/06/2006 - QA FOUND THE SHRS-TIME-FIELDS  SAM047
002200*              HH/MM/SS REDEFINITION WAS NEVER REFERENCED -      SAM047
002300*              SAMVHRS'S C120 TIEBREAK COMPARES THE WHOLE        SAM047
002400*              START/END TIME FIELDS AS TEXT AND HAS SINCE THE   SAM047
002500*              ORIGINAL BUILD.  REMOVED THE DEAD SUB-LAYOUT AND  SAM047
002600*              ITS RATIONALE COMMENT RATHER THAN CARRY A         SAM047
002700*              REDEFINES NOTHING MOVES INTO OR OUT OF (REQ       SAM047
002800*              SAM-0147).                                        SAM047
002900*-----------------------------------------------------------------*
003000 01  SHRS-RECORD.                                                 SAM001  
003100     05  SHRS-STORE-ID                PIC X(20).                  SAM009  
003200*                                     STORE IDENTIFIER, NUMERIC   SAM001  
003300*                                     STRING LEFT-JUSTIFIED AND   SAM001  
003400*                                     SPACE-PADDED, UP TO 19      SAM001  
003500*                                     DIGITS.                     SAM001  
003600     05  SHRS-DAY-OF-WEEK             PIC 9(01).                  SAM001  
003700*                                     WEEKDAY OF THE INTERVAL.    SAM001  
003800*                                     0 = MONDAY ... 6 = SUNDAY.  SAM001  
003900     88  SHRS-DOW-MONDAY                          VALUE 0.        SAM001  
004000     88  SHRS-DOW-TUESDAY                         VALUE 1.        SAM001  
004100     88  SHRS-DOW-WEDNESDAY                       VALUE 2.        SAM001  
004200     88  SHRS-DOW-THURSDAY                        VALUE 3.        SAM001  
004300     88  SHRS-DOW-FRIDAY                          VALUE 4.        SAM001  
004400     88  SHRS-DOW-SATURDAY                        VALUE 5.        SAM001  
004500     88  SHRS-DOW-SUNDAY                          VALUE 6.        SAM001  
004600     05  SHRS-START-TIME              PIC X(08).                  SAM001  
004700*                                     LOCAL OPENING TIME,         SAM001  
004800*                                     HH:MM:SS, 24-HOUR CLOCK.    SAM001  
004900     05  SHRS-END-TIME                PIC X(08).                  SAM001  
005000*                                     LOCAL CLOSING TIME,         SAM001  
005100*                                     HH:MM:SS, 24-HOUR CLOCK.    SAM001  
005200
