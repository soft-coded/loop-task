000100*-----------------------------------------------------------------*
000200* VHRS     -  CALL LINKAGE FOR SAMVHRS, THE BUSINESS-HOURS        *
000300*             LOOKUP ROUTINE.                                    *SAM001  
000400*                                                                 *
000500*   CALLER LOADS THE -INPUT GROUP AND CALLS SAMVHRS.  SAMVHRS     *
000600*   RETURNS UP TO WK-C-VHRS-MAXOCC INTERVALS FOR THE REQUESTED    *
000700*   STORE/WEEKDAY IN THE -OUTPUT GROUP, ASCENDING BY START TIME   *
000800*   THEN END TIME.  WK-C-VHRS-INTCNT = ZERO MEANS THE STORE HAS   *
000900*   NO DECLARED HOURS THAT WEEKDAY - CALLER TREATS THE WHOLE DAY  *
001000*   AS OUTSIDE-HOURS.                                             *
001100*-----------------------------------------------------------------*
001200* HISTORY OF MODIFICATION:                                        SAM001  
001300*-----------------------------------------------------------------*
001400* SAM001 - RENGSK  - 12/03/1991 - INITIAL BUILD FOR STORE ACTIVITYSAM001  
001500*                                 MONITOR SUITE (REQ SAM-0001).   SAM001  
001600* SAM018 - TANWKM  - 02/06/1997 - RAISED THE MAX RETURNED INTER-  SAM001  
001700*                                 VALS FROM 5 TO 10 - SOME STORES SAM001  
001800*                                 SPLIT LUNCH/DINNER/LATE-NIGHT   SAM001  
001900*                                 SEATINGS (REQ SAM-0102).        SAM001  
002000*-----------------------------------------------------------------*
002100 01  WK-C-VHRS-RECORD.                                            SAM001  
002200     05  WK-C-VHRS-INPUT.                                         SAM001  
002300         10  WK-C-VHRS-STORE-ID       PIC X(20).                  SAM001  
002400         10  WK-N-VHRS-DAY-OF-WEEK    PIC 9(01).                  SAM001  
002500     05  WK-C-VHRS-OUTPUT.                                        SAM001  
002600         10  WK-N-VHRS-INTCNT         PIC 9(02).                  SAM001  
002700         10  WK-C-VHRS-INTERVAL  OCCURS 10 TIMES                  SAM018  
002800                                  INDEXED BY WK-X-VHRS-IDX.       SAM018  
002900             15  WK-C-VHRS-IV-START   PIC X(08).                  SAM001  
003000             15  WK-C-VHRS-IV-END     PIC X(08).                  SAM001  
003100         10  WK-C-VHRS-ERROR-CD       PIC X(07).                  SAM001  
003200         10  FILLER                   PIC X(10).                  SAM001  
