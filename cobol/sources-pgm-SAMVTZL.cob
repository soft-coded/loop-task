000100*************************                                         SAM001  
000200 IDENTIFICATION DIVISION.                                         SAM001  
000300*************************                                         SAM001  
000400 PROGRAM-ID.     SAMVTZL.                                         SAM001  
000500 AUTHOR.         RENGSK.                                          SAM001  
000600 INSTALLATION.   SAM SYSTEMS DEVELOPMENT.                         SAM001  
000700 DATE-WRITTEN.   18 MAR 1991.                                     SAM001  
000800 DATE-COMPILED.                                                   SAM001  
000900 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.        SAM001  
001000*                                                                 SAM001  
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CONVERT A UTC STORE   SAM001  
001200*               STATUS OBSERVATION TIMESTAMP TO THE STORE'S LOCAL SAM001  
001300*               DATE, WEEKDAY AND TIME OF DAY.  THE STORE         SAM001  
001400*               TIMEZONE FEED (SAMSTTZN) IS READ ONCE PER JOB     SAM001  
001500*               STEP INTO A WORKING-STORAGE TABLE ON THE FIRST    SAM001  
001600*               CALL.  THE OFFSET TABLE ITSELF IS FIXED - THIS    SAM001  
001700*               SHOP DOES NOT CARRY DAYLIGHT SAVING RULES, ONLY   SAM001  
001800*               THE STANDARD-TIME OFFSET FOR EACH ZONE WE SERVE.  SAM001  
001900*                                                                 SAM001  
002000*=================================================================SAM001
002100* SAM046 - OOIBH   - 21/06/2006 - QA ASKED FOR MORE INLINE       SAM046
002200*              COMMENTARY THROUGH THE OFFSET-APPLICATION, DATE-  SAM046
002300*              ROLLOVER, LEAP-YEAR AND ZELLER'S-CONGRUENCE       SAM046
002400*              PARAGRAPHS BELOW - LOGIC UNCHANGED (REQ           SAM046
002500*              SAM-0146).                                        SAM046
002600*-----------------------------------------------------------------SAM046
002700* SAM026 - OOIBH   - 11/03/2001 - ADDED WK-N-VTZL-LOCAL-DOW SO    SAM001
002800*              CALLERS NO LONGER HAD TO RE-DERIVE THE WEEKDAY     SAM001  
002900*              FROM THE RETURNED LOCAL DATE (REQ SAM-0119).       SAM001  
003000*-----------------------------------------------------------------SAM001  
003100* SAM022 - RENGSK  - 06/02/1999 - Y2K REVIEW - CCYY IS CARRIED AS SAM001  
003200*              A FULL 4-DIGIT FIELD THROUGHOUT, ZELLER TERMS      SAM001  
003300*              SPLIT CENTURY/YEAR-OF-CENTURY CORRECTLY PAST 1999. SAM001  
003400*              NO CHANGE MADE.                                    SAM001  
003500*-----------------------------------------------------------------SAM001  
003600* SAM001 - RENGSK  - 18/03/1991 - INITIAL BUILD FOR STORE ACTIVITYSAM001  
003700*              MONITOR SUITE (REQ SAM-0001).                      SAM001  
003800*-----------------------------------------------------------------*
003900 EJECT                                                            SAM001  
004000**********************                                            SAM001  
004100 ENVIRONMENT DIVISION.                                            SAM001  
004200**********************                                            SAM001  
004300 CONFIGURATION SECTION.                                           SAM001  
004400 SOURCE-COMPUTER.  IBM-AS400.                                     SAM001  
004500 OBJECT-COMPUTER.  IBM-AS400.                                     SAM001  
004600 SPECIAL-NAMES.    C01 IS TOP-OF-FORM                             SAM001  
004700                    UPSI-0 IS WK-U-TABLE-LOADED-SW                SAM001  
004800                      ON STATUS IS WK-U-TABLE-LOADED              SAM001  
004900                      OFF STATUS IS WK-U-TABLE-NOT-LOADED.        SAM001  
005000                                                                  
005100 INPUT-OUTPUT SECTION.                                            SAM001  
005200 FILE-CONTROL.                                                    SAM001  
005300     SELECT SAMSTTZN ASSIGN TO DATABASE-SAMSTTZN                  SAM001  
005400            ORGANIZATION      IS SEQUENTIAL                       SAM001  
005500            FILE STATUS       IS WK-C-FILE-STATUS.                SAM001  
005600                                                                  
005700***************                                                   SAM001  
005800 DATA DIVISION.                                                   SAM001  
005900***************                                                   SAM001  
006000 FILE SECTION.                                                    SAM001  
006100**************                                                    SAM001  
006200 FD  SAMSTTZN                                                     SAM001  
006300     LABEL RECORDS ARE OMITTED                                    SAM001  
006400     DATA RECORD IS TZN-RECORD.                                   SAM001  
006500     COPY TZNREC.                                                 SAM001  
006600                                                                  
006700 WORKING-STORAGE SECTION.                                         SAM001  
006800*************************                                         SAM001  
006900 01  FILLER                          PIC X(24)        VALUE       SAM001  
007000     "** PROGRAM SAMVTZL **".                                     SAM001  
007100                                                                  
007200* ------------------ PROGRAM WORKING STORAGE -------------------* SAM001  
007300     COPY SAMCMWS.                                                SAM001  
007400                                                                  
007500 01  WK-C-SWITCHES.                                               SAM001  
007600     05  WK-C-FIRST-TIME-SW          PIC X(01) VALUE "Y".         SAM001  
007700         88  WK-C-FIRST-TIME                   VALUE "Y".         SAM001  
007800         88  WK-C-NOT-FIRST-TIME               VALUE "N".         SAM001  
007900     05  WK-C-EOF-SW                 PIC X(01) VALUE "N".         SAM001  
008000         88  WK-C-END-OF-TZN-FILE               VALUE "Y".        SAM001  
008100     05  WK-C-FOUND-SW               PIC X(01) VALUE "N".         SAM001  
008200         88  WK-C-FOUND                         VALUE "Y".        SAM001  
008300         88  WK-C-NOT-FOUND                     VALUE "N".        SAM001  
008400*    THREE SWITCHES CARRY THE WHOLE CALL - FIRST-TIME GATES THE   SAM046
008500*    ONE-TIME TABLE LOADS BELOW, EOF DRIVES THE SAMSTTZN READ     SAM046
008600*    LOOP IN B110, FOUND DRIVES BOTH TABLE-SCAN LOOPS IN C200.    SAM046
008700                                                                  
008800*-----------------------------------------------------------------*
008900* TABLE OF STORE-ID TO DECLARED TIMEZONE NAME, LOADED ONCE FROM    *
009000* SAMSTTZN.                                                        *
009100*-----------------------------------------------------------------*
009200 01  WK-C-ZONE-NAME-TABLE.                                        SAM001  
009300     05  WK-N-ZONE-NAME-COUNT        PIC 9(05) COMP VALUE ZERO.   SAM001  
009400     05  WK-C-ZONE-NAME-ENTRY  OCCURS 2000 TIMES                  SAM001  
009500                                INDEXED BY WK-X-ZNT-IDX           SAM001  
009600                                           WK-X-ZNT-SCAN.         SAM001  
009700         10  WK-C-ZNT-STORE-ID       PIC X(20).                   SAM001  
009800         10  WK-C-ZNT-TZ-NAME        PIC X(30).                   SAM001  
009900                                                                  
010000*-----------------------------------------------------------------*
010100* FIXED STANDARD-TIME OFFSET TABLE - NO DAYLIGHT SAVING RULES ARE  *
010200* CARRIED.  BUILT ONCE BY B105 FROM HARD-CODED SHOP CONSTANTS.     *
010300*-----------------------------------------------------------------*
010400 01  WK-C-OFFSET-TABLE.                                           SAM001  
010500     05  WK-N-OFFSET-COUNT           PIC 9(02) COMP VALUE ZERO.   SAM001  
010600     05  WK-C-OFFSET-ENTRY  OCCURS 7 TIMES                        SAM001  
010700                             INDEXED BY WK-X-OFF-IDX              SAM001  
010800                                        WK-X-OFF-SCAN.            SAM001  
010900         10  WK-C-OFFSET-ZONE-NAME   PIC X(30).                   SAM001  
011000         10  WK-N-OFFSET-MINUTES     PIC S9(04) COMP.             SAM001  
011100                                                                  
011200 01  WK-C-CHICAGO-OFFSET-MINUTES     PIC S9(04) COMP.             SAM001  
011300                                                                  
011400*-----------------------------------------------------------------*
011500* WORKING COPY OF THE INBOUND UTC STAMP - REDEFINED INTO ITS       *
011600* COMPONENT PARTS FOR FORMAT VALIDATION AND EXTRACTION.            *
011700*-----------------------------------------------------------------*
011800 01  WK-C-TIMESTAMP-WORK             PIC X(30).                   SAM001  
011900 01  WK-C-TIMESTAMP-FIELDS  REDEFINES WK-C-TIMESTAMP-WORK.        SAM001  
012000     05  WK-N-TS-YEAR                PIC 9(04).                   SAM001  
012100     05  WK-C-TS-DASH-1              PIC X(01).                   SAM001  
012200     05  WK-N-TS-MONTH               PIC 9(02).                   SAM001  
012300     05  WK-C-TS-DASH-2              PIC X(01).                   SAM001  
012400     05  WK-N-TS-DAY                 PIC 9(02).                   SAM001  
012500     05  WK-C-TS-SPACE-1             PIC X(01).                   SAM001  
012600     05  WK-N-TS-HOUR                PIC 9(02).                   SAM001  
012700     05  WK-C-TS-COLON-1             PIC X(01).                   SAM001  
012800     05  WK-N-TS-MINUTE              PIC 9(02).                   SAM001  
012900     05  WK-C-TS-COLON-2             PIC X(01).                   SAM001  
013000     05  WK-N-TS-SECOND              PIC 9(02).                   SAM001  
013100     05  WK-C-TS-DOT                 PIC X(01).                   SAM001  
013200     05  WK-N-TS-MICROS              PIC 9(06).                   SAM001  
013300     05  WK-C-TS-SPACE-2             PIC X(01).                   SAM001  
013400     05  WK-C-TS-UTC-LIT             PIC X(03).                   SAM001  
013500*    THE DASH/SPACE/COLON/DOT FILLER FIELDS ABOVE EXIST PURELY SO SAM046
013600*    C100 CAN VALIDATE THE CONTRACT PUNCTUATION POSITION BY       SAM046
013700*    POSITION - NONE OF THEM ARE MOVED ANYWHERE ONCE VALIDATED.   SAM046
013800                                                                  
013900*-----------------------------------------------------------------*
014000* BUILD AREA FOR THE RESULT DATE - THE -TEXT VIEW IS KEPT ONLY     *
014100* FOR CONSOLE DISPLAY WHEN DIAGNOSING A BAD CONVERSION.            *
014200*-----------------------------------------------------------------*
014300 01  WK-C-LOCAL-DATE-BUILD.                                       SAM001  
014400     05  WK-N-BLD-CCYY               PIC 9(04).                   SAM001  
014500     05  WK-C-BLD-DASH-1             PIC X(01) VALUE "-".         SAM001  
014600     05  WK-N-BLD-MM                 PIC 9(02).                   SAM001  
014700     05  WK-C-BLD-DASH-2             PIC X(01) VALUE "-".         SAM001  
014800     05  WK-N-BLD-DD                 PIC 9(02).                   SAM001  
014900 01  WK-C-LOCAL-DATE-TEXT  REDEFINES WK-C-LOCAL-DATE-BUILD        SAM001  
015000                            PIC X(10).                            SAM001  
015100*    THE TEXT VIEW IS NEVER MOVED INTO OR OUT OF - IT ONLY EXISTS SAM046
015200*    SO A DISPLAY STATEMENT CAN SHOW THE BUILT DATE AS ONE        SAM046
015300*    10-BYTE STRING INSTEAD OF THREE SEPARATE NUMERIC FIELDS.     SAM046
015400                                                                  
015500*-----------------------------------------------------------------*
015600* STANDARD MONTH-LENGTH TABLE, FEBRUARY ADJUSTED FOR LEAP YEAR IN  *
015700* C350-DAYS-IN-MONTH-ROUTINE.                                      *
015800*-----------------------------------------------------------------*
015900 01  WK-C-MONTH-LENGTHS.                                          SAM001  
016000     05  FILLER                      PIC 9(02) VALUE 31.          SAM001  
016100     05  FILLER                      PIC 9(02) VALUE 28.          SAM001  
016200     05  FILLER                      PIC 9(02) VALUE 31.          SAM001  
016300     05  FILLER                      PIC 9(02) VALUE 30.          SAM001  
016400     05  FILLER                      PIC 9(02) VALUE 31.          SAM001  
016500     05  FILLER                      PIC 9(02) VALUE 30.          SAM001  
016600     05  FILLER                      PIC 9(02) VALUE 31.          SAM001  
016700     05  FILLER                      PIC 9(02) VALUE 31.          SAM001  
016800     05  FILLER                      PIC 9(02) VALUE 30.          SAM001  
016900     05  FILLER                      PIC 9(02) VALUE 31.          SAM001  
017000     05  FILLER                      PIC 9(02) VALUE 30.          SAM001  
017100     05  FILLER                      PIC 9(02) VALUE 31.          SAM001  
017200 01  WK-C-MONTH-LENGTHS-TABLE  REDEFINES WK-C-MONTH-LENGTHS.      SAM001  
017300     05  WK-N-MONTH-LEN  OCCURS 12 TIMES                          SAM001  
017400                          INDEXED BY WK-X-MLN-IDX  PIC 9(02).     SAM001  
017500                                                                  
017600*    ---------------------------------------------------------  SAM046
017700*    SCRATCH FIELDS FOR THE OFFSET-APPLICATION AND DATE-ROLLOVER  SAM046
017800*    ARITHMETIC IN C300 THROUGH C360 BELOW - NONE OF THESE CARRY  SAM046
017900*    MEANING OUTSIDE A SINGLE CALL.                               SAM046
018000*    ---------------------------------------------------------  SAM046
018100 01  WK-N-WORK-FIELDS.                                            SAM001  
018200     05  WK-N-TOTAL-MINUTES          PIC S9(06) COMP.             SAM001  
018300     05  WK-N-DAY-DELTA              PIC S9(02) COMP.             SAM001  
018400     05  WK-N-DAYS-IN-MONTH          PIC 9(02)  COMP.             SAM001  
018500     05  WK-N-PREV-MONTH             PIC 9(02)  COMP.             SAM001  
018600     05  WK-N-PREV-YEAR              PIC 9(04)  COMP.             SAM001  
018700     05  WK-N-NEXT-MONTH             PIC 9(02)  COMP.             SAM001  
018800     05  WK-N-NEXT-YEAR              PIC 9(04)  COMP.             SAM001  
018900     05  WK-N-REMAINDER              PIC 9(04)  COMP.             SAM001  
019000     05  WK-N-QUOTIENT-JUNK          PIC 9(06)  COMP.             SAM001  
019100     05  WK-N-RESOLVED-OFFSET        PIC S9(04) COMP.             SAM001  
019200                                                                  
019300*-----------------------------------------------------------------*
019400* ZELLER'S CONGRUENCE WORK FIELDS - USED ONLY BY C400 TO TURN THE  *
019500* LOCAL DATE INTO A MONDAY=0...SUNDAY=6 WEEKDAY NUMBER.            *
019600*-----------------------------------------------------------------*
019700 01  WK-N-ZELLER-FIELDS.                                          SAM001  
019800     05  WK-N-Z-MONTH                PIC 9(02)  COMP.             SAM001  
019900     05  WK-N-Z-YEAR                 PIC 9(04)  COMP.             SAM001  
020000     05  WK-N-Z-CENTURY              PIC 9(02)  COMP.             SAM001  
020100     05  WK-N-Z-YR-OF-CENT           PIC 9(02)  COMP.             SAM001  
020200     05  WK-N-Z-TERM-1               PIC S9(06) COMP.             SAM001  
020300     05  WK-N-Z-TERM-2               PIC S9(04) COMP.             SAM001  
020400     05  WK-N-Z-TERM-3               PIC S9(04) COMP.             SAM001  
020500     05  WK-N-Z-RAW                  PIC S9(06) COMP.             SAM001  
020600     05  WK-N-Z-H                    PIC S9(04) COMP.             SAM001  
020700     05  WK-N-Z-DOW-RAW              PIC S9(04) COMP.             SAM001  
020800                                                                  
020900*****************                                                 SAM001  
021000 LINKAGE SECTION.                                                 SAM001  
021100*****************                                                 SAM001  
021200 COPY VTZL.                                                       SAM001  
021300 EJECT                                                            SAM001  
021400*****************************************************             SAM001  
021500 PROCEDURE DIVISION USING WK-C-VTZL-RECORD.                       SAM001  
021600*****************************************************             SAM001  
021700 MAIN-MODULE.                                                     SAM001  
021800     IF  WK-C-FIRST-TIME                                          SAM001  
021900*    THE TABLE LOAD (B100) AND THE OFFSET TABLE BUILD (B105) BOTH SAM046
022000*    RUN ONCE ONLY, GATED BY THE SAME FIRST-TIME SWITCH USED IN   SAM046
022100*    EVERY OTHER CALLED ROUTINE IN THIS SUITE - SEE SAMVHRS FOR   SAM046
022200*    THE SAME PATTERN.                                            SAM046
022300         PERFORM B100-LOAD-TIMEZONE-TABLE                         SAM001  
022400            THRU B199-LOAD-TIMEZONE-TABLE-EX                      SAM001  
022500         PERFORM B105-BUILD-OFFSET-TABLE                          SAM001  
022600            THRU B109-BUILD-OFFSET-TABLE-EX                       SAM001  
022700         SET WK-C-NOT-FIRST-TIME TO TRUE.                         SAM001  
022800*    BOTH TABLES ARE SMALL ENOUGH TO REBUILD OR RELOAD BE FRESH   SAM046
022900*    EVERY JOB STEP BUT NEVER MORE OFTEN THAN THAT.               SAM046
023000                                                                  
023100     PERFORM C100-PARSE-TIMESTAMP                                 SAM001  
023200        THRU C199-PARSE-TIMESTAMP-EX.                             SAM001  
023300*    PARSING RUNS FOR EVERY CALL REGARDLESS OF WHETHER THE STAMP  SAM046
023400*    TURNS OUT VALID - THE CALLER LEARNS THE RESULT FROM          SAM046
023500*    WK-C-VTZL-VALID-SW BELOW.                                    SAM046
023600                                                                  
023700     IF  WK-C-VTZL-VALID                                          SAM001  
023800         PERFORM C200-RESOLVE-OFFSET                              SAM001  
023900            THRU C299-RESOLVE-OFFSET-EX                           SAM001  
024000         PERFORM C300-APPLY-OFFSET-ROUTINE                        SAM001  
024100            THRU C399-APPLY-OFFSET-ROUTINE-EX                     SAM001  
024200         PERFORM C400-COMPUTE-WEEKDAY                             SAM001  
024300            THRU C499-COMPUTE-WEEKDAY-EX.                         SAM001  
024400*    THE REMAINING THREE STAGES ONLY RUN WHEN THE STAMP PARSED    SAM046
024500*    CLEAN - AN INVALID STAMP LEAVES THE LOCAL DATE/TIME FIELDS   SAM046
024600*    AT WHATEVER THEY HELD ON ENTRY SO THE CALLER IS NOT MISLED   SAM046
024700*    BY A HALF-COMPUTED RESULT.                                   SAM046
024800                                                                  
024900     EXIT PROGRAM.                                                SAM001  
025000                                                                  
025100*---------------------------------------------------------------* SAM001  
025200* B100 - LOADS THE STORE/TIMEZONE-NAME FEED INTO WORKING STORAGE *SAM001  
025300* ON THE FIRST CALL ONLY.                                        *SAM001  
025400*---------------------------------------------------------------* SAM001  
025500 B100-LOAD-TIMEZONE-TABLE.                                        SAM001  
025600*    SAME SHAPE AS SAMVHRS' HOURS-TABLE LOAD - OPEN, DRIVE B110   SAM046
025700*    UNTIL EOF, CLOSE.  AN OPEN FAILURE MEANS THIS ROUTINE COULD  SAM046
025800*    NEVER RESOLVE A STORE'S DECLARED ZONE, SO IT IS TREATED AS   SAM046
025900*    FATAL RATHER THAN LEFT TO SILENTLY DEFAULT EVERY STORE TO    SAM046
026000*    CHICAGO.                                                     SAM046
026100     OPEN INPUT SAMSTTZN.                                         SAM001  
026200     IF  NOT WK-C-SUCCESSFUL                                      SAM001  
026300         DISPLAY "SAMVTZL - OPEN FILE ERROR - SAMSTTZN"           SAM001  
026400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               SAM001  
026500         GO TO Y900-ABNORMAL-TERMINATION.                         SAM001  
026600                                                                  
026700     MOVE ZERO TO WK-N-ZONE-NAME-COUNT.                           SAM001  
026800     MOVE "N"  TO WK-C-EOF-SW.                                    SAM001  
026900                                                                  
027000     PERFORM B110-READ-TIMEZONE-RECORD                            SAM001  
027100        THRU B119-READ-TIMEZONE-RECORD-EX                         SAM001  
027200        UNTIL WK-C-END-OF-TZN-FILE.                               SAM001  
027300                                                                  
027400     CLOSE SAMSTTZN.                                              SAM001  
027500*    A CLOSE FAILURE IS LOGGED ONLY - THE TABLE IS ALREADY IN     SAM046
027600*    WORKING STORAGE BY NOW AND THE REST OF THE JOB STEP DOES NOT SAM046
027700*    TOUCH SAMSTTZN AGAIN.                                        SAM046
027800     IF  NOT WK-C-SUCCESSFUL                                      SAM001  
027900         DISPLAY "SAMVTZL - CLOSE FILE ERROR - SAMSTTZN"          SAM001  
028000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.              SAM001  
028100                                                                  
028200 B199-LOAD-TIMEZONE-TABLE-EX.                                     SAM001  
028300     EXIT.                                                        SAM001  
028400                                                                  
028500 B110-READ-TIMEZONE-RECORD.                                       SAM001  
028600*    ONE PASS READS ONE SAMSTTZN RECORD AND APPENDS IT TO         SAM046
028700*    WK-C-ZONE-NAME-TABLE.  A STORE IS EXPECTED ONLY ONCE ON THIS SAM046
028800*    FEED - IF IT APPEARS TWICE THE LATER RECORD SIMPLY LOSES THE SAM046
028900*    SCAN IN C220 SINCE THAT SCAN STOPS AT THE FIRST MATCH.       SAM046
029000     READ SAMSTTZN                                                SAM001  
029100         AT END                                                   SAM001  
029200             MOVE "Y" TO WK-C-EOF-SW                              SAM001  
029300             GO TO B119-READ-TIMEZONE-RECORD-EX.                  SAM001  
029400                                                                  
029500     IF  WK-N-ZONE-NAME-COUNT = 2000                              SAM001  
029600         DISPLAY "SAMVTZL - ZONE NAME TABLE FULL AT 2000 ENTRIES" SAM001  
029700         GO TO B119-READ-TIMEZONE-RECORD-EX.                      SAM001  
029800*    SAME 2000-ROW CEILING AS THE HOURS TABLE IN SAMVHRS - AN     SAM046
029900*    OVERFLOW HERE MEANS SOME STORES WILL FALL THROUGH TO THE     SAM046
030000*    CHICAGO DEFAULT IN C200 FOR WANT OF A TABLE SLOT.            SAM046
030100                                                                  
030200     ADD 1 TO WK-N-ZONE-NAME-COUNT.                               SAM001  
030300     SET WK-X-ZNT-IDX TO WK-N-ZONE-NAME-COUNT.                    SAM001  
030400     MOVE TZN-STORE-ID TO WK-C-ZNT-STORE-ID (WK-X-ZNT-IDX).       SAM001  
030500     MOVE TZN-NAME     TO WK-C-ZNT-TZ-NAME  (WK-X-ZNT-IDX).       SAM001  
030600                                                                  
030700 B119-READ-TIMEZONE-RECORD-EX.                                    SAM001  
030800     EXIT.                                                        SAM001  
030900                                                                  
031000*---------------------------------------------------------------* SAM001  
031100* B105 - BUILDS THE FIXED STANDARD-OFFSET TABLE.  THESE ARE THE  *SAM001  
031200* ONLY SEVEN ZONES THIS SUITE SERVES - THERE IS NO DAYLIGHT      *SAM001  
031300* SAVING ADJUSTMENT, ONLY THE STANDARD (WINTER) OFFSET.          *SAM001  
031400*---------------------------------------------------------------* SAM001  
031500 B105-BUILD-OFFSET-TABLE.                                         SAM001  
031600*    THE SEVEN ZONES BELOW ARE HARD-CODED SHOP CONSTANTS, NOT     SAM046
031700*    READ FROM A FILE - THIS SUITE ONLY SERVES STORES IN THESE    SAM046
031800*    SEVEN STANDARD-TIME ZONES AND A NEW ZONE HAS ALWAYS MEANT A  SAM046
031900*    PROGRAM CHANGE HERE, NOT A DATA CHANGE.  OFFSETS ARE MINUTES SAM046
032000*    EAST OF UTC (NEGATIVE = WEST) AND CARRY NO DAYLIGHT SAVING   SAM046
032100*    ADJUSTMENT - SEE THE PROGRAM DESCRIPTION ABOVE.              SAM046
032200     MOVE 7 TO WK-N-OFFSET-COUNT.                                 SAM001  
032300     MOVE "AMERICA/CHICAGO"     TO WK-C-OFFSET-ZONE-NAME (1).     SAM001  
032400     MOVE -360                  TO WK-N-OFFSET-MINUTES   (1).     SAM001  
032500*    CHICAGO IS ENTRY (1) DELIBERATELY - IT IS THE SHOP-WIDE      SAM046
032600*    DEFAULT ZONE, SO C210-DEFAULT-TIMEZONE AND THE CACHED        SAM046
032700*    WK-C-CHICAGO-OFFSET-MINUTES BELOW BOTH ASSUME IT LANDS HERE. SAM046
032800     MOVE "AMERICA/NEW_YORK"    TO WK-C-OFFSET-ZONE-NAME (2).     SAM001  
032900     MOVE -300                  TO WK-N-OFFSET-MINUTES   (2).     SAM001  
033000*    EASTERN AT -300 COVERS STORES ON THE EAST COAST.             SAM046
033100     MOVE "AMERICA/DENVER"      TO WK-C-OFFSET-ZONE-NAME (3).     SAM001  
033200     MOVE -420                  TO WK-N-OFFSET-MINUTES   (3).     SAM001  
033300*    MOUNTAIN AT -420 COVERS DENVER AND THE REST OF THE STANDARD  SAM046
033400*    MOUNTAIN ZONE.                                               SAM046
033500     MOVE "AMERICA/LOS_ANGELES" TO WK-C-OFFSET-ZONE-NAME (4).     SAM001  
033600     MOVE -480                  TO WK-N-OFFSET-MINUTES   (4).     SAM001  
033700*    PACIFIC AT -480 IS THE WEST-COAST STANDARD OFFSET.           SAM046
033800     MOVE "AMERICA/PHOENIX"     TO WK-C-OFFSET-ZONE-NAME (5).     SAM001  
033900     MOVE -420                  TO WK-N-OFFSET-MINUTES   (5).     SAM001  
034000*    PHOENIX SITS IN THE SAME -420 SLOT AS DENVER SINCE ARIZONA   SAM046
034100*    DOES NOT OBSERVE DAYLIGHT SAVING - A STANDING WINTER-OFFSET  SAM046
034200*    MATCH WITH MOUNTAIN TIME YEAR ROUND.                         SAM046
034300     MOVE "AMERICA/BOISE"       TO WK-C-OFFSET-ZONE-NAME (6).     SAM001  
034400     MOVE -420                  TO WK-N-OFFSET-MINUTES   (6).     SAM001  
034500*    BOISE IS CARRIED AS ITS OWN ROW EVEN THOUGH IT SHARES        SAM046
034600*    DENVER'S -420 OFFSET, SINCE A FUTURE STORE OPENING IN A      SAM046
034700*    ZONE WITH A DIFFERENT STANDARD OFFSET WOULD ONLY NEED A NEW  SAM046
034800*    ROW, NOT A CHANGE TO AN EXISTING ONE.                        SAM046
034900     MOVE "AMERICA/ANCHORAGE"   TO WK-C-OFFSET-ZONE-NAME (7).     SAM001  
035000     MOVE -540                  TO WK-N-OFFSET-MINUTES   (7).     SAM001  
035100*    ANCHORAGE AT -540 IS THE SUITE'S WESTERNMOST ZONE AND THE    SAM046
035200*    ONLY ONE MORE THAN AN HOUR OFF PACIFIC TIME.                 SAM046
035300     MOVE WK-N-OFFSET-MINUTES (1) TO WK-C-CHICAGO-OFFSET-MINUTES. SAM001  
035400*    CHICAGO'S OFFSET IS ALSO KEPT SEPARATELY IN                  SAM046
035500*    WK-C-CHICAGO-OFFSET-MINUTES SO C200 CAN FALL BACK TO IT      SAM046
035600*    WITHOUT RE-SCANNING THE TABLE FOR A NAME THAT IS ALWAYS      SAM046
035700*    ENTRY (1).                                                   SAM046
035800                                                                  
035900 B109-BUILD-OFFSET-TABLE-EX.                                      SAM001  
036000     EXIT.                                                        SAM001  
036100                                                                  
036200*---------------------------------------------------------------* SAM001  
036300* C100 - VALIDATES THE INBOUND STAMP AGAINST THE CONTRACTED      *SAM001  
036400* "YYYY-MM-DD HH:MM:SS.FFFFFF UTC" LAYOUT.  ANY MISMATCH SETS    *SAM001  
036500* WK-C-VTZL-INVALID AND LEAVES THE OUTPUT FIELDS UNTOUCHED.      *SAM001  
036600*---------------------------------------------------------------* SAM001  
036700 C100-PARSE-TIMESTAMP.                                            SAM001  
036800     SET WK-C-VTZL-VALID TO TRUE.                                 SAM001  
036900*    ASSUME GOOD UNTIL ONE OF THE CHECKS BELOW SAYS OTHERWISE -   SAM046
037000*    EVERY FAILURE PATH SETS WK-C-VTZL-INVALID AND EXITS EARLY    SAM046
037100*    RATHER THAN LETTING A LATER CHECK OVERWRITE AN EARLIER       SAM046
037200*    REJECTION.                                                   SAM046
037300     MOVE WK-C-VTZL-UTC-STAMP TO WK-C-TIMESTAMP-WORK.             SAM001  
037400                                                                  
037500     IF  WK-N-TS-YEAR   NOT NUMERIC                               SAM001  
037600      OR WK-N-TS-MONTH  NOT NUMERIC                               SAM001  
037700      OR WK-N-TS-DAY    NOT NUMERIC                               SAM001  
037800      OR WK-N-TS-HOUR   NOT NUMERIC                               SAM001  
037900      OR WK-N-TS-MINUTE NOT NUMERIC                               SAM001  
038000      OR WK-N-TS-SECOND NOT NUMERIC                               SAM001  
038100      OR WK-N-TS-MICROS NOT NUMERIC                               SAM001  
038200         SET WK-C-VTZL-INVALID TO TRUE                            SAM001  
038300         GO TO C199-PARSE-TIMESTAMP-EX.                           SAM001  
038400*    A NON-NUMERIC DIGIT IN ANY OF THE SEVEN NUMBER FIELDS MEANS  SAM046
038500*    THE STAMP DID NOT COME FROM THE CONTRACTED FORMAT AT ALL -   SAM046
038600*    NO POINT CHECKING PUNCTUATION OR RANGES ON GARBAGE.          SAM046
038700                                                                  
038800     IF  WK-C-TS-DASH-1  NOT = "-"                                SAM001  
038900      OR WK-C-TS-DASH-2  NOT = "-"                                SAM001  
039000      OR WK-C-TS-SPACE-1 NOT = " "                                SAM001  
039100      OR WK-C-TS-COLON-1 NOT = ":"                                SAM001  
039200      OR WK-C-TS-COLON-2 NOT = ":"                                SAM001  
039300      OR WK-C-TS-DOT     NOT = "."                                SAM001  
039400      OR WK-C-TS-SPACE-2 NOT = " "                                SAM001  
039500      OR WK-C-TS-UTC-LIT NOT = "UTC"                              SAM001  
039600         SET WK-C-VTZL-INVALID TO TRUE                            SAM001  
039700         GO TO C199-PARSE-TIMESTAMP-EX.                           SAM001  
039800*    THE DASHES, COLONS, DOT AND THE LITERAL "UTC" ARE ALL FIXED  SAM046
039900*    POSITIONS IN THE CONTRACT STRING - ANY ONE OF THEM WRONG     SAM046
040000*    MEANS THE FIELD BOUNDARIES ABOVE CANNOT BE TRUSTED EITHER.   SAM046
040100                                                                  
040200     IF  WK-N-TS-MONTH < 1 OR WK-N-TS-MONTH > 12                  SAM001  
040300      OR WK-N-TS-DAY   < 1 OR WK-N-TS-DAY   > 31                  SAM001  
040400      OR WK-N-TS-HOUR  > 23                                       SAM001  
040500      OR WK-N-TS-MINUTE > 59                                      SAM001  
040600      OR WK-N-TS-SECOND > 59                                      SAM001  
040700         SET WK-C-VTZL-INVALID TO TRUE                            SAM001  
040800         GO TO C199-PARSE-TIMESTAMP-EX.                           SAM001  
040900*    DAY IS ONLY RANGE-CHECKED AGAINST 31 HERE - THE REAL,        SAM046
041000*    MONTH-SPECIFIC CEILING (28/29/30/31) IS APPLIED JUST BELOW   SAM046
041100*    ONCE C350 HAS WORKED OUT HOW MANY DAYS THAT MONTH ACTUALLY   SAM046
041200*    HAS.                                                         SAM046
041300                                                                  
041400     PERFORM C350-DAYS-IN-MONTH-ROUTINE                           SAM001  
041500        THRU C359-DAYS-IN-MONTH-ROUTINE-EX.                       SAM001  
041600     IF  WK-N-TS-DAY > WK-N-DAYS-IN-MONTH                         SAM001  
041700         SET WK-C-VTZL-INVALID TO TRUE.                           SAM001  
041800*    THIS IS THE ONLY REJECTION THAT DOES NOT GO TO THE EXIT      SAM046
041900*    DIRECTLY - THERE IS NOTHING LEFT TO CHECK AFTER IT SO WE     SAM046
042000*    SIMPLY FALL THROUGH.                                         SAM046
042100                                                                  
042200 C199-PARSE-TIMESTAMP-EX.                                         SAM001  
042300     EXIT.                                                        SAM001  
042400                                                                  
042500*---------------------------------------------------------------* SAM001  
042600* C200 - RESOLVES THE STORE'S TIMEZONE NAME (DEFAULTING TO       *SAM001  
042700* AMERICA/CHICAGO WHEN BLANK OR NOT ON FILE) AND LOOKS UP ITS    *SAM001  
042800* STANDARD OFFSET.  A DECLARED NAME THAT IS NOT ONE OF THE       *SAM001  
042900* SEVEN ZONES WE CARRY STILL DEFAULTS TO CHICAGO'S OFFSET.       *SAM001  
043000*---------------------------------------------------------------* SAM001  
043100 C200-RESOLVE-OFFSET.                                             SAM001  
043200     MOVE "N" TO WK-C-FOUND-SW.                                   SAM001  
043300     MOVE SPACES TO WK-C-VTZL-TZ-NAME.                            SAM001  
043400                                                                  
043500     IF  WK-C-VTZL-STORE-ID = SPACES                              SAM001  
043600         GO TO C210-DEFAULT-TIMEZONE.                             SAM001  
043700*    A BLANK STORE-ID ON THE INBOUND OBSERVATION MEANS THE        SAM046
043800*    UPSTREAM FEED NEVER TAGGED THE RECORD - THERE IS NOTHING TO  SAM046
043900*    SCAN THE ZONE-NAME TABLE FOR, SO WE GO STRAIGHT TO THE       SAM046
044000*    SHOP-WIDE DEFAULT.                                           SAM046
044100                                                                  
044200     PERFORM C220-SCAN-ZONE-NAME-TABLE                            SAM001  
044300        THRU C229-SCAN-ZONE-NAME-TABLE-EX                         SAM001  
044400        VARYING WK-X-ZNT-SCAN FROM 1 BY 1                         SAM001  
044500        UNTIL WK-X-ZNT-SCAN > WK-N-ZONE-NAME-COUNT                SAM001  
044600           OR WK-C-FOUND.                                         SAM001  
044700*    THE SCAN STOPS THE MOMENT A MATCHING STORE-ID IS FOUND -     SAM046
044800*    SAMSTTZN IS EXPECTED TO CARRY AT MOST ONE ROW PER STORE.     SAM046
044900                                                                  
045000     IF  NOT WK-C-FOUND                                           SAM001  
045100         GO TO C210-DEFAULT-TIMEZONE.                             SAM001  
045200*    A STORE NEVER SEEN ON THE FEED AT ALL FALLS BACK TO CHICAGO  SAM046
045300*    THE SAME AS A BLANK STORE-ID ABOVE.                          SAM046
045400                                                                  
045500     IF  WK-C-VTZL-TZ-NAME = SPACES                               SAM001  
045600         GO TO C210-DEFAULT-TIMEZONE.                             SAM001  
045700*    A STORE ON THE FEED WITH A BLANK ZONE NAME DECLARED NOTHING -SAM046
045800*    TREATED THE SAME AS NOT BEING ON THE FEED AT ALL.            SAM046
045900                                                                  
046000     GO TO C240-LOOKUP-OFFSET.                                    SAM001  
046100                                                                  
046200 C210-DEFAULT-TIMEZONE.                                           SAM001  
046300     MOVE "AMERICA/CHICAGO" TO WK-C-VTZL-TZ-NAME.                 SAM001  
046400*    FALLS STRAIGHT THROUGH INTO C240 BELOW TO LOOK UP CHICAGO'S  SAM046
046500*    OWN OFFSET LIKE ANY OTHER RESOLVED ZONE NAME.                SAM046
046600                                                                  
046700 C240-LOOKUP-OFFSET.                                              SAM001  
046800     MOVE "N" TO WK-C-FOUND-SW.                                   SAM001  
046900     PERFORM C250-SCAN-OFFSET-TABLE                               SAM001  
047000        THRU C259-SCAN-OFFSET-TABLE-EX                            SAM001  
047100        VARYING WK-X-OFF-SCAN FROM 1 BY 1                         SAM001  
047200        UNTIL WK-X-OFF-SCAN > WK-N-OFFSET-COUNT                   SAM001  
047300           OR WK-C-FOUND.                                         SAM001  
047400*    ONLY SEVEN ROWS TO SCAN HERE REGARDLESS OF HOW MANY STORES   SAM046
047500*    ARE ON FILE - THE OFFSET TABLE IS BUILT ONCE BY B105 AND     SAM046
047600*    NEVER GROWS PAST THE SEVEN ZONES THIS SUITE SERVES.          SAM046
047700                                                                  
047800     IF  NOT WK-C-FOUND                                           SAM001  
047900         MOVE WK-C-CHICAGO-OFFSET-MINUTES TO WK-N-RESOLVED-OFFSET.SAM001  
048000*    A ZONE NAME THAT RESOLVED TO SOMETHING NOT IN THE SEVEN-ROW  SAM046
048100*    OFFSET TABLE (A TYPO ON THE FEED, OR A ZONE THIS SUITE DOES  SAM046
048200*    NOT YET SERVE) STILL FALLS BACK TO CHICAGO'S OFFSET RATHER   SAM046
048300*    THAN LEAVE WK-N-RESOLVED-OFFSET UNSET.                       SAM046
048400                                                                  
048500 C299-RESOLVE-OFFSET-EX.                                          SAM001  
048600     EXIT.                                                        SAM001  
048700                                                                  
048800 C220-SCAN-ZONE-NAME-TABLE.                                       SAM001  
048900     IF  WK-C-VTZL-STORE-ID = WK-C-ZNT-STORE-ID (WK-X-ZNT-SCAN)   SAM001  
049000         MOVE WK-C-ZNT-TZ-NAME (WK-X-ZNT-SCAN) TO WK-C-VTZL-TZ-NAME
049100         MOVE "Y" TO WK-C-FOUND-SW.                               SAM001  
049200                                                                  
049300 C229-SCAN-ZONE-NAME-TABLE-EX.                                    SAM001  
049400     EXIT.                                                        SAM001  
049500                                                                  
049600 C250-SCAN-OFFSET-TABLE.                                          SAM001  
049700     IF  WK-C-VTZL-TZ-NAME = WK-C-OFFSET-ZONE-NAME (WK-X-OFF-SCAN)SAM001  
049800         MOVE WK-N-OFFSET-MINUTES (WK-X-OFF-SCAN)                 SAM001  
049900                                   TO WK-N-RESOLVED-OFFSET        SAM001  
050000         MOVE "Y" TO WK-C-FOUND-SW.                               SAM001  
050100                                                                  
050200 C259-SCAN-OFFSET-TABLE-EX.                                       SAM001  
050300     EXIT.                                                        SAM001  
050400                                                                  
050500*---------------------------------------------------------------* SAM001  
050600* C300 - APPLIES THE RESOLVED OFFSET TO THE UTC CLOCK TIME AND   *SAM001  
050700* ROLLS THE CALENDAR DATE FORWARD OR BACKWARD ONE DAY WHEN THE   *SAM001  
050800* OFFSET CARRIES THE TIME PAST MIDNIGHT IN EITHER DIRECTION.     *SAM001  
050900*---------------------------------------------------------------* SAM001  
051000 C300-APPLY-OFFSET-ROUTINE.                                       SAM001  
051100     MOVE ZERO TO WK-N-DAY-DELTA.                                 SAM001  
051200*    WK-N-DAY-DELTA TRACKS WHETHER APPLYING THE OFFSET CARRIES THESAM046
051300*    CLOCK ACROSS MIDNIGHT - ZERO MEANS SAME DAY, -1 MEANS THE    SAM046
051400*    LOCAL TIME FELL ON THE PRIOR CALENDAR DAY, +1 MEANS IT FELL  SAM046
051500*    ON THE NEXT ONE.  THE OFFSET ITSELF IS SIGNED MINUTES EAST   SAM046
051600*    OR WEST OF UTC AS RESOLVED BY C200 ABOVE.                    SAM046
051700     COMPUTE WK-N-TOTAL-MINUTES =                                 SAM001  
051800             (WK-N-TS-HOUR * 60) + WK-N-TS-MINUTE                 SAM001  
051900                                 + WK-N-RESOLVED-OFFSET.          SAM001  
052000*    WK-N-TOTAL-MINUTES IS THE UTC CLOCK RESTATED AS MINUTES      SAM046
052100*    SINCE MIDNIGHT, THEN SHIFTED BY THE STORE'S OFFSET.  A       SAM046
052200*    NEGATIVE OFFSET (WEST OF UTC) CAN PUSH THIS BELOW ZERO;      SAM046
052300*    A POSITIVE ONE (EAST OF UTC) CAN PUSH IT PAST 1439.          SAM046
052400                                                                  
052500     IF  WK-N-TOTAL-MINUTES < 0                                   SAM001  
052600         ADD 1440 TO WK-N-TOTAL-MINUTES                           SAM001  
052700         SUBTRACT 1 FROM WK-N-DAY-DELTA                           SAM001  
052800         GO TO C305-APPLY-CLOCK-AND-DATE.                         SAM001  
052900*    BELOW ZERO MEANS THE LOCAL CLOCK IS STILL RUNNING ON         SAM046
053000*    YESTERDAY'S DATE - ADD A FULL DAY OF MINUTES BACK IN AND     SAM046
053100*    MARK THE DATE AS ROLLING BACKWARD ONE DAY.                   SAM046
053200                                                                  
053300     IF  WK-N-TOTAL-MINUTES > 1439                                SAM001  
053400         SUBTRACT 1440 FROM WK-N-TOTAL-MINUTES                    SAM001  
053500         ADD 1 TO WK-N-DAY-DELTA.                                 SAM001  
053600*    PAST 1439 MEANS THE LOCAL CLOCK HAS ALREADY TICKED OVER      SAM046
053700*    INTO TOMORROW - DROP A FULL DAY OF MINUTES AND MARK THE      SAM046
053800*    DATE AS ROLLING FORWARD ONE DAY.                             SAM046
053900                                                                  
054000 C305-APPLY-CLOCK-AND-DATE.                                       SAM001  
054100     DIVIDE WK-N-TOTAL-MINUTES BY 60                              SAM001  
054200         GIVING WK-N-VTZL-LOCAL-HH                                SAM001  
054300         REMAINDER WK-N-VTZL-LOCAL-MI.                            SAM001  
054400     MOVE WK-N-TS-SECOND TO WK-N-VTZL-LOCAL-SS.                   SAM001  
054500*    WK-N-TOTAL-MINUTES IS NOW GUARANTEED IN 0...1439, SO THE     SAM046
054600*    DIVIDE BY 60 SPLITS IT CLEANLY BACK INTO LOCAL HH:MM.  THE   SAM046
054700*    SECONDS FIGURE PASSES THROUGH UNCHANGED - THE OFFSET TABLE   SAM046
054800*    CARRIES WHOLE-MINUTE OFFSETS ONLY, NEVER SECONDS.            SAM046
054900                                                                  
055000     IF  WK-N-DAY-DELTA = 0                                       SAM001  
055100         MOVE WK-N-TS-YEAR  TO WK-N-BLD-CCYY                      SAM001  
055200         MOVE WK-N-TS-MONTH TO WK-N-BLD-MM                        SAM001  
055300         MOVE WK-N-TS-DAY   TO WK-N-BLD-DD                        SAM001  
055400         GO TO C308-STORE-RESULT.                                 SAM001  
055500*    NO DAY-DELTA - THE UTC CALENDAR DATE STANDS AS THE LOCAL     SAM046
055600*    CALENDAR DATE TOO.                                           SAM046
055700                                                                  
055800     IF  WK-N-DAY-DELTA > 0                                       SAM001  
055900         PERFORM C310-ROLL-DATE-FORWARD                           SAM001  
056000            THRU C319-ROLL-DATE-FORWARD-EX                        SAM001  
056100         GO TO C308-STORE-RESULT.                                 SAM001  
056200*    POSITIVE DAY-DELTA - HAND OFF TO C310 TO ADVANCE THE DATE    SAM046
056300*    ONE DAY, WITH ITS OWN MONTH/YEAR ROLLOVER HANDLING.          SAM046
056400                                                                  
056500     PERFORM C320-ROLL-DATE-BACKWARD                              SAM001  
056600        THRU C329-ROLL-DATE-BACKWARD-EX.                          SAM001  
056700*    NEGATIVE DAY-DELTA - HAND OFF TO C320 TO STEP THE DATE BACK  SAM046
056800*    ONE DAY INSTEAD.                                             SAM046
056900                                                                  
057000 C308-STORE-RESULT.                                               SAM001  
057100     MOVE WK-N-BLD-CCYY TO WK-N-VTZL-LOCAL-CCYY.                  SAM001  
057200     MOVE WK-N-BLD-MM   TO WK-N-VTZL-LOCAL-MM.                    SAM001  
057300     MOVE WK-N-BLD-DD   TO WK-N-VTZL-LOCAL-DD.                    SAM001  
057400                                                                  
057500 C399-APPLY-OFFSET-ROUTINE-EX.                                    SAM001  
057600     EXIT.                                                        SAM001  
057700                                                                  
057800 C310-ROLL-DATE-FORWARD.                                          SAM001  
057900     IF  WK-N-TS-DAY + 1 > WK-N-DAYS-IN-MONTH                     SAM001  
058000         GO TO C315-CROSS-MONTH-FORWARD.                          SAM001  
058100*    IF TODAY'S DAY-OF-MONTH PLUS ONE WOULD EXCEED THE NUMBER OF  SAM046
058200*    DAYS IN THIS MONTH, THE ADVANCE ALSO CROSSES A MONTH         SAM046
058300*    BOUNDARY - HAND OFF TO C315 RATHER THAN JUST ADDING ONE.     SAM046
058400                                                                  
058500     COMPUTE WK-N-BLD-DD = WK-N-TS-DAY + 1.                       SAM001  
058600     MOVE WK-N-TS-MONTH TO WK-N-BLD-MM.                           SAM001  
058700     MOVE WK-N-TS-YEAR  TO WK-N-BLD-CCYY.                         SAM001  
058800     GO TO C319-ROLL-DATE-FORWARD-EX.                             SAM001  
058900*    ORDINARY CASE - SAME MONTH AND YEAR, DAY-OF-MONTH JUST       SAM046
059000*    STEPS UP BY ONE.                                             SAM046
059100                                                                  
059200 C315-CROSS-MONTH-FORWARD.                                        SAM001  
059300     MOVE 1 TO WK-N-BLD-DD.                                       SAM001  
059400     COMPUTE WK-N-NEXT-MONTH = WK-N-TS-MONTH + 1.                 SAM001  
059500     IF  WK-N-NEXT-MONTH > 12                                     SAM001  
059600         MOVE 1 TO WK-N-BLD-MM                                    SAM001  
059700         COMPUTE WK-N-BLD-CCYY = WK-N-TS-YEAR + 1                 SAM001  
059800     ELSE                                                         SAM001  
059900         MOVE WK-N-NEXT-MONTH TO WK-N-BLD-MM                      SAM001  
060000         MOVE WK-N-TS-YEAR    TO WK-N-BLD-CCYY.                   SAM001  
060100*    THE NEW DAY IS ALWAYS THE 1ST.  DECEMBER ROLLING FORWARD     SAM046
060200*    ALSO ROLLS THE YEAR; ANY OTHER MONTH JUST STEPS TO THE       SAM046
060300*    NEXT ONE IN THE SAME YEAR.                                   SAM046
060400                                                                  
060500 C319-ROLL-DATE-FORWARD-EX.                                       SAM001  
060600     EXIT.                                                        SAM001  
060700                                                                  
060800 C320-ROLL-DATE-BACKWARD.                                         SAM001  
060900     IF  WK-N-TS-DAY - 1 < 1                                      SAM001  
061000         GO TO C325-CROSS-MONTH-BACKWARD.                         SAM001  
061100*    MIRROR IMAGE OF C310 - IF TODAY'S DAY-OF-MONTH MINUS ONE     SAM046
061200*    WOULD DROP BELOW 1, THE STEP BACK ALSO CROSSES A MONTH       SAM046
061300*    BOUNDARY - HAND OFF TO C325 RATHER THAN JUST SUBTRACTING.    SAM046
061400                                                                  
061500     COMPUTE WK-N-BLD-DD = WK-N-TS-DAY - 1.                       SAM001  
061600     MOVE WK-N-TS-MONTH TO WK-N-BLD-MM.                           SAM001  
061700     MOVE WK-N-TS-YEAR  TO WK-N-BLD-CCYY.                         SAM001  
061800     GO TO C329-ROLL-DATE-BACKWARD-EX.                            SAM001  
061900*    ORDINARY CASE - SAME MONTH AND YEAR, DAY-OF-MONTH JUST       SAM046
062000*    STEPS DOWN BY ONE.                                           SAM046
062100                                                                  
062200 C325-CROSS-MONTH-BACKWARD.                                       SAM001  
062300     COMPUTE WK-N-PREV-MONTH = WK-N-TS-MONTH - 1.                 SAM001  
062400     IF  WK-N-PREV-MONTH < 1                                      SAM001  
062500         MOVE 12 TO WK-N-PREV-MONTH                               SAM001  
062600         COMPUTE WK-N-PREV-YEAR = WK-N-TS-YEAR - 1                SAM001  
062700     ELSE                                                         SAM001  
062800         MOVE WK-N-TS-YEAR TO WK-N-PREV-YEAR.                     SAM001  
062900*    JANUARY STEPPING BACKWARD ROLLS INTO DECEMBER OF THE PRIOR   SAM046
063000*    YEAR; ANY OTHER MONTH JUST STEPS TO THE ONE BEFORE IT IN     SAM046
063100*    THE SAME YEAR.                                               SAM046
063200                                                                  
063300     MOVE WK-N-PREV-MONTH TO WK-N-BLD-MM.                         SAM001  
063400     MOVE WK-N-PREV-YEAR  TO WK-N-BLD-CCYY.                       SAM001  
063500     PERFORM C355-MONTH-LEN-FOR-PREV                              SAM001  
063600        THRU C358-MONTH-LEN-FOR-PREV-EX.                          SAM001  
063700*    THE NEW DAY-OF-MONTH IS THE LAST DAY OF WHICHEVER MONTH WE   SAM046
063800*    LANDED ON, SO C355 BELOW HAS TO LOOK UP ITS LENGTH (AND      SAM046
063900*    CHECK FEBRUARY FOR A LEAP YEAR) BEFORE THIS PARAGRAPH CAN    SAM046
064000*    FINISH BUILDING THE DATE.                                    SAM046
064100                                                                  
064200 C329-ROLL-DATE-BACKWARD-EX.                                      SAM001  
064300     EXIT.                                                        SAM001  
064400                                                                  
064500*---------------------------------------------------------------* SAM001  
064600* C355 - WHEN THE DATE ROLLS BACK ACROSS A MONTH BOUNDARY, THE   *SAM001  
064700* NEW DAY-OF-MONTH IS THE LAST DAY OF THE PRECEDING MONTH.       *SAM001  
064800* REUSES THE LEAP-YEAR TEST AGAINST THE ALREADY-COMPUTED         *SAM001  
064900* WK-N-BLD-MM/-CCYY.                                             *SAM001  
065000*---------------------------------------------------------------* SAM001  
065100 C355-MONTH-LEN-FOR-PREV.                                         SAM001  
065200     SET WK-X-MLN-IDX TO WK-N-BLD-MM.                             SAM001  
065300     MOVE WK-N-MONTH-LEN (WK-X-MLN-IDX) TO WK-N-DAYS-IN-MONTH.    SAM001  
065400     IF  WK-N-BLD-MM = 2                                          SAM001  
065500         PERFORM C360-CHECK-LEAP-YEAR                             SAM001  
065600            THRU C369-CHECK-LEAP-YEAR-EX.                         SAM001  
065700     MOVE WK-N-DAYS-IN-MONTH TO WK-N-BLD-DD.                      SAM001  
065800                                                                  
065900 C358-MONTH-LEN-FOR-PREV-EX.                                      SAM001  
066000     EXIT.                                                        SAM001  
066100                                                                  
066200*---------------------------------------------------------------* SAM001  
066300* C350 - RETURNS THE NUMBER OF DAYS IN WK-N-TS-MONTH/WK-N-TS-    *SAM001  
066400* YEAR, ADJUSTING FEBRUARY FOR A LEAP YEAR.                      *SAM001  
066500*---------------------------------------------------------------* SAM001  
066600 C350-DAYS-IN-MONTH-ROUTINE.                                      SAM001  
066700     SET WK-X-MLN-IDX TO WK-N-TS-MONTH.                           SAM001  
066800     MOVE WK-N-MONTH-LEN (WK-X-MLN-IDX) TO WK-N-DAYS-IN-MONTH.    SAM001  
066900*    PICKS UP THE UNADJUSTED DAY COUNT FOR THE MONTH FROM THE     SAM046
067000*    SHOP'S 12-ENTRY MONTH-LENGTH TABLE.  ONLY FEBRUARY EVER      SAM046
067100*    NEEDS ADJUSTING FOR A LEAP YEAR.                             SAM046
067200     IF  WK-N-TS-MONTH = 2                                        SAM001  
067300         PERFORM C360-CHECK-LEAP-YEAR-INLINE                      SAM001  
067400            THRU C369-CHECK-LEAP-YEAR-INLINE-EX.                  SAM001  
067500                                                                  
067600 C359-DAYS-IN-MONTH-ROUTINE-EX.                                   SAM001  
067700     EXIT.                                                        SAM001  
067800                                                                  
067900 C360-CHECK-LEAP-YEAR-INLINE.                                     SAM001  
068000     DIVIDE WK-N-TS-YEAR BY 4 GIVING WK-N-QUOTIENT-JUNK           SAM001  
068100         REMAINDER WK-N-REMAINDER.                                SAM001  
068200     IF  WK-N-REMAINDER NOT = 0                                   SAM001  
068300         GO TO C369-CHECK-LEAP-YEAR-INLINE-EX.                    SAM001  
068400*    A YEAR NOT EVENLY DIVISIBLE BY 4 IS NEVER A LEAP YEAR - THE  SAM046
068500*    28-DAY FEBRUARY ALREADY SET ABOVE STANDS AS IS.              SAM046
068600                                                                  
068700     DIVIDE WK-N-TS-YEAR BY 100 GIVING WK-N-QUOTIENT-JUNK         SAM001  
068800         REMAINDER WK-N-REMAINDER.                                SAM001  
068900     IF  WK-N-REMAINDER NOT = 0                                   SAM001  
069000         MOVE 29 TO WK-N-DAYS-IN-MONTH                            SAM001  
069100         GO TO C369-CHECK-LEAP-YEAR-INLINE-EX.                    SAM001  
069200*    DIVISIBLE BY 4 BUT NOT BY 100 - AN ORDINARY LEAP YEAR.       SAM046
069300                                                                  
069400     DIVIDE WK-N-TS-YEAR BY 400 GIVING WK-N-QUOTIENT-JUNK         SAM001  
069500         REMAINDER WK-N-REMAINDER.                                SAM001  
069600     IF  WK-N-REMAINDER = 0                                       SAM001  
069700         MOVE 29 TO WK-N-DAYS-IN-MONTH.                           SAM001  
069800*    DIVISIBLE BY 100 TOO - ONLY A LEAP YEAR IF ALSO DIVISIBLE    SAM046
069900*    BY 400 (THE CENTURY-YEAR EXCEPTION), OTHERWISE THE 29-DAY    SAM046
070000*    MOVE ABOVE IS UNDONE BY LEAVING THE TABLE VALUE OF 28 ALONE. SAM046
070100                                                                  
070200 C369-CHECK-LEAP-YEAR-INLINE-EX.                                  SAM001  
070300     EXIT.                                                        SAM001  
070400                                                                  
070500*    SAME THREE-STEP 4/100/400 TEST AS C360-CHECK-LEAP-YEAR-      SAM046
070600*    INLINE ABOVE, RESTATED AGAINST WK-N-BLD-CCYY BECAUSE THE     SAM046
070700*    CALLER HERE (C355) IS CHECKING THE YEAR A ROLLED-BACK DATE   SAM046
070800*    LANDS ON RATHER THAN THE INCOMING TIMESTAMP'S OWN YEAR.      SAM046
070900*---------------------------------------------------------------* SAM001  
071000* C360 - SAME LEAP-YEAR TEST AS ABOVE BUT AGAINST A PASSED YEAR, *SAM001  
071100* USED WHEN ROLLING BACKWARD INTO A DIFFERENT CALENDAR YEAR.     *SAM001  
071200*---------------------------------------------------------------* SAM001  
071300 C360-CHECK-LEAP-YEAR.                                            SAM001  
071400     DIVIDE WK-N-BLD-CCYY BY 4 GIVING WK-N-QUOTIENT-JUNK          SAM001  
071500         REMAINDER WK-N-REMAINDER.                                SAM001  
071600     IF  WK-N-REMAINDER NOT = 0                                   SAM001  
071700         GO TO C369-CHECK-LEAP-YEAR-EX.                           SAM001  
071800                                                                  
071900     DIVIDE WK-N-BLD-CCYY BY 100 GIVING WK-N-QUOTIENT-JUNK        SAM001  
072000         REMAINDER WK-N-REMAINDER.                                SAM001  
072100     IF  WK-N-REMAINDER NOT = 0                                   SAM001  
072200         MOVE 29 TO WK-N-DAYS-IN-MONTH                            SAM001  
072300         GO TO C369-CHECK-LEAP-YEAR-EX.                           SAM001  
072400                                                                  
072500     DIVIDE WK-N-BLD-CCYY BY 400 GIVING WK-N-QUOTIENT-JUNK        SAM001  
072600         REMAINDER WK-N-REMAINDER.                                SAM001  
072700     IF  WK-N-REMAINDER = 0                                       SAM001  
072800         MOVE 29 TO WK-N-DAYS-IN-MONTH.                           SAM001  
072900                                                                  
073000 C369-CHECK-LEAP-YEAR-EX.                                         SAM001  
073100     EXIT.                                                        SAM001  
073200                                                                  
073300*---------------------------------------------------------------* SAM001  
073400* C400 - DERIVES THE MONDAY=0...SUNDAY=6 WEEKDAY OF THE LOCAL    *SAM001  
073500* DATE USING ZELLER'S CONGRUENCE (JANUARY AND FEBRUARY ARE       *SAM001  
073600* TREATED AS MONTHS 13/14 OF THE PRECEDING YEAR).                *SAM001  
073700*---------------------------------------------------------------* SAM001  
073800 C400-COMPUTE-WEEKDAY.                                            SAM026  
073900     IF  WK-N-VTZL-LOCAL-MM < 3                                   SAM026  
074000         COMPUTE WK-N-Z-MONTH = WK-N-VTZL-LOCAL-MM + 12           SAM026  
074100         COMPUTE WK-N-Z-YEAR  = WK-N-VTZL-LOCAL-CCYY - 1          SAM026  
074200     ELSE                                                         SAM026  
074300         MOVE WK-N-VTZL-LOCAL-MM   TO WK-N-Z-MONTH                SAM026  
074400         MOVE WK-N-VTZL-LOCAL-CCYY TO WK-N-Z-YEAR.                SAM026  
074500*    ZELLER'S CONGRUENCE TREATS JANUARY AND FEBRUARY AS MONTHS    SAM046
074600*    13 AND 14 OF THE PRECEDING YEAR SO THE FORMULA BELOW NEVER   SAM046
074700*    HAS TO SPECIAL-CASE THE TURN OF THE CALENDAR YEAR.           SAM046
074800                                                                  
074900     DIVIDE WK-N-Z-YEAR BY 100                                    SAM026  
075000         GIVING WK-N-Z-CENTURY                                    SAM026  
075100         REMAINDER WK-N-Z-YR-OF-CENT.                             SAM026  
075200*    SPLITS THE ADJUSTED YEAR INTO ITS CENTURY AND YEAR-WITHIN-   SAM046
075300*    CENTURY PIECES - BOTH FEED THE CONGRUENCE SEPARATELY BELOW.  SAM046
075400                                                                  
075500     COMPUTE WK-N-Z-TERM-1 = (13 * (WK-N-Z-MONTH + 1)) / 5.       SAM026  
075600     COMPUTE WK-N-Z-TERM-2 = WK-N-Z-YR-OF-CENT / 4.               SAM026  
075700     COMPUTE WK-N-Z-TERM-3 = WK-N-Z-CENTURY / 4.                  SAM026  
075800*    THE THREE TERM- FIELDS ARE THE STANDARD ZELLER TERMS FOR     SAM046
075900*    MONTH-LENGTH DRIFT (TERM-1) AND CENTURY LEAP ADJUSTMENT      SAM046
076000*    (TERM-2 AND TERM-3) - INTEGER DIVISION TRUNCATION IS         SAM046
076100*    DELIBERATE HERE, NOT A BUG.                                  SAM046
076200                                                                  
076300     COMPUTE WK-N-Z-RAW =                                         SAM026  
076400             WK-N-VTZL-LOCAL-DD + WK-N-Z-TERM-1                   SAM026  
076500                                + WK-N-Z-YR-OF-CENT               SAM026  
076600                                + WK-N-Z-TERM-2                   SAM026  
076700                                + WK-N-Z-TERM-3                   SAM026  
076800                                + (5 * WK-N-Z-CENTURY).           SAM026  
076900*    SUMS THE DAY-OF-MONTH AGAINST ALL FOUR ZELLER TERMS TO GET   SAM046
077000*    THE RAW CONGRUENCE VALUE BEFORE REDUCING IT MODULO 7.        SAM046
077100                                                                  
077200     DIVIDE WK-N-Z-RAW BY 7 GIVING WK-N-REMAINDER                 SAM026  
077300         REMAINDER WK-N-Z-H.                                      SAM026  
077400                                                                  
077500     COMPUTE WK-N-Z-DOW-RAW = WK-N-Z-H + 5.                       SAM026  
077600     DIVIDE WK-N-Z-DOW-RAW BY 7 GIVING WK-N-REMAINDER             SAM026  
077700         REMAINDER WK-N-VTZL-LOCAL-DOW.                           SAM026  
077800*    ZELLER'S RAW REMAINDER COMES OUT SATURDAY=0...FRIDAY=6.  THE SAM046
077900*    SHOP STANDARDIZES ON MONDAY=0...SUNDAY=6 THROUGHOUT THE      SAM046
078000*    SUITE, SO +5 MOD 7 REBASES THE RAW VALUE ONTO THAT SCALE     SAM046
078100*    BEFORE IT IS STORED INTO WK-N-VTZL-LOCAL-DOW.                SAM046
078200                                                                  
078300 C499-COMPUTE-WEEKDAY-EX.                                         SAM001  
078400     EXIT.                                                        SAM001  
078500                                                                  
078600*---------------------------------------------------------------* SAM001  
078700*                   PROGRAM SUBROUTINE                          * SAM001  
078800*---------------------------------------------------------------* SAM001  
078900 Y900-ABNORMAL-TERMINATION.                                       SAM001  
079000     EXIT PROGRAM.                                                SAM001  
079100*    SAME PATTERN AS EVERY OTHER PROGRAM IN THE SUITE - A FATAL   SAM046
079200*    SETUP FAILURE (HERE, THE TIMEZONE TABLE LOAD IN B100) ENDS   SAM046
079300*    THE CALL RATHER THAN RETURN A RESOLVED OFFSET BUILT ON AN    SAM046
079400*    EMPTY TABLE.                                                 SAM046
079500                                                                  
079600******************************************************************SAM001  
079700************** END OF PROGRAM SOURCE -  SAMVTZL ***************** SAM001  
079800******************************************************************SAM001  
