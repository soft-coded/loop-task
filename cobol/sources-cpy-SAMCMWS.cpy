000100*-----------------------------------------------------------------*
000200* SAMCMWS  -  COMMON WORK AREA FOR THE STORE ACTIVITY MONITOR     *
000300*             SUITE (SAMMAIN / SAMVHRS / SAMVTZL).                *
000400*                                                                 *
000500* THIS COPYBOOK CARRIES THE FILE-STATUS WORK FIELD AND THE        *SAM044
000600* 88-LEVEL CONDITION NAMES SHARED BY EVERY PROGRAM IN THE         *SAM044
000700* SUITE SO SAMMAIN, SAMVHRS AND SAMVTZL ALL TEST THE SAME         *SAM044
000800* SET OF CONDITION NAMES AGAINST THEIR OWN FILE-STATUS            *SAM044
000900* FIELDS RATHER THAN CODING ITS OWN 88-LEVELS LOCALLY.  IF        *SAM044
001000* THIS BOOK EVER CHANGES, RECOMPILE ALL THREE PROGRAMS TOGETHER.  *SAM044
001100*-----------------------------------------------------------------*
001200* HISTORY OF MODIFICATION:                                        SAM001  
001300*-----------------------------------------------------------------*
001400* SAM001 - RENGSK  - 12/03/1991 - INITIAL BUILD FOR STORE ACTIVITYSAM001  
001500*                                 MONITOR SUITE (REQ SAM-0001).   SAM001  
001600* SAM014 - TANWKM  - 19/11/1996 - ADDED WK-C-DUPLICATE-KEY AND    SAM001  
001700*                                 WK-C-INVALID-KEY CONDITIONS SO  SAM001  
001800*                                 CALLERS CAN TEST TABLE-LOAD     SAM001  
001900*                                 READ RESULTS WITHOUT REPEATING  SAM001  
002000*                                 THE 88-LEVELS LOCALLY.          SAM001  
002100* SAM022 - RENGSK  - 06/02/1999 - Y2K REVIEW - NO DATE FIELDS IN  SAM001  
002200*                                 THIS COPYBOOK, NO CHANGE MADE.  SAM001  
002300* SAM044 - OOIBH   - 14/06/2006 - QA REWORDED THE COPYBOOK        SAM044
002400*                                 BANNER - IT DESCRIBED THIS AS   SAM044
002500*                                 SIBLING TO A COPYBOOK OUTSIDE   SAM044
002600*                                 THIS SUITE, WHICH MEANT NOTHING SAM044
002700*                                 TO ANYONE MAINTAINING SAM.      SAM044
002800*                                 REWORDED TO STAND ON ITS OWN    SAM044
002900*                                 (REQ SAM-0144).                 SAM044
003000*-----------------------------------------------------------------*
003100 01  WK-C-FILE-STATUS               PIC X(02) VALUE SPACES.       SAM001  
003200     88  WK-C-SUCCESSFUL                       VALUE "00".        SAM001  
003300     88  WK-C-RECORD-NOT-FOUND                 VALUE "23" "10".   SAM001  
003400     88  WK-C-DUPLICATE-KEY                    VALUE "22".        SAM014  
003500     88  WK-C-INVALID-KEY                      VALUE "21" "23"    SAM014  
003600                                                 "24" "34".       SAM014  
003700     88  WK-C-END-OF-FILE                      VALUE "10".        SAM001  
003800                                                                  
003900 01  WK-C-FILE-STATUS-DETAIL  REDEFINES WK-C-FILE-STATUS.         SAM001  
004000     05  WK-C-FS-GROUP               PIC X(01).                   SAM001  
004100     05  WK-C-FS-DETAIL               PIC X(01).                  SAM001  
004200                                                                  
004300 01  WK-C-COMMON-COUNTERS.                                        SAM001  
004400     05  WK-N-CALL-COUNT              PIC S9(07)  COMP            SAM001  
004500                                       VALUE ZEROS.               SAM001  
004600     05  FILLER                       PIC X(08).                  SAM001  
