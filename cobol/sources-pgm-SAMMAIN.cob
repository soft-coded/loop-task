000100*************************                                         SAM001  
000200 IDENTIFICATION DIVISION.                                         SAM001  
000300*************************                                         SAM001  
000400 PROGRAM-ID.     SAMMAIN.                                         SAM001  
000500 AUTHOR.         RENGSK.                                          SAM001  
000600 INSTALLATION.   SAM SYSTEMS DEVELOPMENT.                         SAM001  
000700 DATE-WRITTEN.   20 MAR 1991.                                     SAM001  
000800 DATE-COMPILED.                                                   SAM001  
000900 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.        SAM001  
001000*                                                                 SAM001  
001100*DESCRIPTION :  MAIN DRIVER FOR THE STORE ACTIVITY MONITORING     SAM001  
001200*               BATCH.  READS THE SORTED STORE-STATUS OBSERVATION SAM001  
001300*               FEED (SAMSTSTS) ONE RECORD AT A TIME, CALLS       SAM001  
001400*               SAMVTZL TO CONVERT EACH OBSERVATION'S UTC         SAM001  
001500*               TIMESTAMP TO THE STORE'S LOCAL DATE/DOW/TIME AND  SAM001  
001600*               SAMVHRS TO FETCH THAT STORE'S OPEN INTERVALS FOR  SAM001  
001700*               THE RESULTING WEEKDAY, THEN CLASSIFIES EACH       SAM001  
001800*               OBSERVATION AS ACTIVE-IN-HOURS, INACTIVE-IN-HOURS SAM001  
001900*               OR OUTSIDE-HOURS AND PRINTS A DETAIL LINE ON      SAM001  
002000*               SAMRPT.  A CONTROL BREAK ON STORE-ID PRINTS A     SAM001  
002100*               TOTALS LINE PER STORE, AND A GRAND TOTAL LINE IS  SAM001  
002200*               PRINTED AT END OF JOB.                            SAM001  
002300*                                                                 SAM001  
002400*               OBSERVATIONS WHOSE TIMESTAMP FAILS SAMVTZL'S      SAM001  
002500*               LAYOUT VALIDATION ARE COUNTED AS REJECTS AND      SAM001  
002600*               PRINTED WITH A REJECTED CLASSIFICATION - THEY ARE SAM001  
002700*               NOT SCORED INTO THEIR STORE'S UPTIME RATIO.       SAM001  
002800*                                                                 SAM001  
002900*=================================================================SAM001
003000* SAM046 - OOIBH   - 22/06/2006 - QA ASKED FOR MORE INLINE       SAM046
003100*              COMMENTARY THROUGH THE CONTROL-BREAK,             SAM046
003200*              VALIDATION AND CLASSIFICATION PARAGRAPHS BELOW -  SAM046
003300*              LOGIC UNCHANGED (REQ SAM-0146).                   SAM046
003400* SAM043 - OOIBH   - 30/01/2006 - ADDED WK-77-PGM-ID SO THE JOB   SAM043
003500*              LOG MESSAGES BELOW ALL PREFIX FROM THE SAME 77-   SAM043
003600*              LEVEL LITERAL INSTEAD OF RETYPING "SAMMAIN" ON    SAM043
003700*              EACH DISPLAY (SHOP CODING STANDARD, REQ           SAM043
003800*              SAM-0142).                                       SAM043
003900* SAM040 - OOIBH   - 08/09/2005 - ADDED THE GRAND TOTAL LINE AND  SAM001
004000*              F100 ROUTINE AT REQUEST OF OPS (REQ SAM-0140).     SAM001
004100*-----------------------------------------------------------------SAM001
004200* SAM022 - RENGSK  - 06/02/1999 - Y2K REVIEW - LOCAL DATE FIELDS  SAM001  
004300*              RECEIVED FROM SAMVTZL ARE ALREADY FULL 4-DIGIT     SAM001  
004400*              CENTURY - NO CHANGE MADE HERE.                     SAM001  
004500*-----------------------------------------------------------------SAM001  
004600* SAM015 - TANWKM  - 19/11/1996 - ADDED REJECT COUNTING AND THE   SAM001  
004700*              REJECTED DETAIL LINE FOR TIMESTAMPS THAT FAIL      SAM001  
004800*              SAMVTZL VALIDATION - PREVIOUSLY THESE ABENDED THE  SAM001  
004900*              STEP (REQ SAM-0093).                               SAM001  
005000*-----------------------------------------------------------------SAM001  
005100* SAM009 - OOIBH   - 14/07/1994 - STORE-ID WIDENED FROM 12 TO 20  SAM001  
005200*              BYTES TO MATCH THE STORE MASTER CONVERSION         SAM001  
005300*              (REQ SAM-0087).                                    SAM001  
005400*-----------------------------------------------------------------SAM001  
005500* SAM001 - RENGSK  - 12/03/1991 - INITIAL BUILD FOR STORE ACTIVITYSAM001  
005600*              MONITOR SUITE (REQ SAM-0001).                      SAM001  
005700*-----------------------------------------------------------------*
005800 EJECT                                                            SAM001  
005900**********************                                            SAM001  
006000 ENVIRONMENT DIVISION.                                            SAM001  
006100**********************                                            SAM001  
006200 CONFIGURATION SECTION.                                           SAM001  
006300 SOURCE-COMPUTER.  IBM-AS400.                                     SAM001  
006400 OBJECT-COMPUTER.  IBM-AS400.                                     SAM001  
006500 SPECIAL-NAMES.    C01 IS TOP-OF-FORM                             SAM001  
006600                    UPSI-0 IS WK-U-DEBUG-SW                       SAM001  
006700                      ON STATUS IS WK-U-DEBUG-ON                  SAM001  
006800                      OFF STATUS IS WK-U-DEBUG-OFF.               SAM001  
006900                                                                  
007000 INPUT-OUTPUT SECTION.                                            SAM001  
007100 FILE-CONTROL.                                                    SAM001  
007200     SELECT SAMSTSTS ASSIGN TO DATABASE-SAMSTSTS                  SAM001  
007300            ORGANIZATION      IS SEQUENTIAL                       SAM001  
007400            FILE STATUS       IS WK-C-FILE-STATUS.                SAM001  
007500                                                                  
007600     SELECT SAMRPT   ASSIGN TO DATABASE-SAMRPT                    SAM001  
007700            ORGANIZATION      IS SEQUENTIAL                       SAM001  
007800            FILE STATUS       IS WK-C-RPT-FILE-STATUS.            SAM001  
007900                                                                  
008000***************                                                   SAM001  
008100 DATA DIVISION.                                                   SAM001  
008200***************                                                   SAM001  
008300 FILE SECTION.                                                    SAM001  
008400**************                                                    SAM001  
008500 FD  SAMSTSTS                                                     SAM001  
008600     LABEL RECORDS ARE OMITTED                                    SAM001  
008700     DATA RECORD IS STS-RECORD.                                   SAM001  
008800     COPY STSREC.                                                 SAM001  
008900                                                                  
009000 FD  SAMRPT                                                       SAM001  
009100     LABEL RECORDS ARE OMITTED                                    SAM001  
009200     RECORD CONTAINS 132 CHARACTERS                               SAM001  
009300     DATA RECORD IS WK-C-PRINT-RECORD.                            SAM001  
009400 01  WK-C-PRINT-RECORD               PIC X(132).                  SAM001  
009500                                                                  
009600 WORKING-STORAGE SECTION.                                         SAM001
009700*************************                                         SAM001
009800*-----------------------------------------------------------------*SAM043
009900* SAM043 - THIS PROGRAM'S OWN NAME, USED TO PREFIX EVERY JOB LOG  *SAM043
010000* MESSAGE BELOW SO ONE PASTES THE SAME LITERAL EVERY PLACE THE   *SAM043
010100* PROGRAM IDENTIFIES ITSELF INSTEAD OF RETYPING "SAMMAIN" EACH   *SAM043
010200* TIME A NEW DISPLAY IS ADDED.                                   *SAM043
010300*-----------------------------------------------------------------*SAM043
010400 77  WK-77-PGM-ID                    PIC X(07) VALUE "SAMMAIN".  SAM043
010500 01  FILLER                          PIC X(24)        VALUE       SAM001
010600     "** PROGRAM SAMMAIN **".                                     SAM001
010700
010800* ------------------ PROGRAM WORKING STORAGE -------------------* SAM001
010900     COPY SAMCMWS.                                                SAM001
011000
011100 01  WK-C-RPT-FILE-STATUS            PIC X(02) VALUE SPACES.      SAM001  
011200                                                                  
011300 01  WK-C-SWITCHES.                                               SAM001  
011400     05  WK-C-EOF-SW                 PIC X(01) VALUE "N".         SAM001  
011500         88  WK-C-END-OF-INPUT                 VALUE "Y".         SAM001  
011600         88  WK-C-NOT-END-OF-INPUT              VALUE "N".        SAM001  
011700     05  WK-C-FIRST-STORE-SW         PIC X(01) VALUE "Y".         SAM001  
011800         88  WK-C-FIRST-STORE                  VALUE "Y".         SAM001  
011900         88  WK-C-NOT-FIRST-STORE               VALUE "N".        SAM001  
012000     05  WK-C-VALID-SW               PIC X(01) VALUE "Y".         SAM001  
012100         88  WK-C-VALID-STAMP                  VALUE "Y".         SAM001  
012200         88  WK-C-INVALID-STAMP                VALUE "N".         SAM001  
012300     05  WK-C-WITHIN-SW              PIC X(01) VALUE "N".         SAM001  
012400         88  WK-C-WITHIN-HOURS                 VALUE "Y".         SAM001  
012500         88  WK-C-NOT-WITHIN-HOURS              VALUE "N".        SAM001  
012600                                                                  
012700*-----------------------------------------------------------------*
012800* PAGE / LINE CONTROL FOR THE PRINT FILE.                          *
012900*-----------------------------------------------------------------*
013000 01  WK-N-PRINT-CONTROL.                                          SAM001  
013100     05  WK-N-PAGE-COUNT             PIC 9(03) COMP VALUE ZERO.   SAM001  
013200     05  WK-N-LINE-COUNT             PIC 9(03) COMP VALUE ZERO.   SAM001  
013300     05  WK-N-LINES-PER-PAGE         PIC 9(03) COMP VALUE 55.     SAM001  
013400                                                                  
013500*-----------------------------------------------------------------*
013600* CONTROL-BREAK AND GRAND-TOTAL COUNTERS.                          *
013700*-----------------------------------------------------------------*
013800 01  WK-C-BREAK-FIELDS.                                           SAM009  
013900     05  WK-C-PRIOR-STORE-ID         PIC X(20) VALUE SPACES.      SAM009  
014000                                                                  
014100 01  WK-N-STORE-COUNTERS.                                         SAM009  
014200     05  WK-N-STORE-OBS-COUNT        PIC 9(07) COMP VALUE ZERO.   SAM015  
014300     05  WK-N-STORE-ACTIVE-COUNT     PIC 9(07) COMP VALUE ZERO.   SAM015  
014400     05  WK-N-STORE-INACTIVE-COUNT   PIC 9(07) COMP VALUE ZERO.   SAM015  
014500     05  WK-N-STORE-OUTSIDE-COUNT    PIC 9(07) COMP VALUE ZERO.   SAM015  
014600     05  WK-N-UPTIME-DIVISOR         PIC 9(07) COMP VALUE ZERO.   SAM015  
014700     05  WK-N-UPTIME-PCT             PIC S9(03)V99 COMP VALUE ZERO.
014800                                                                  
014900 01  WK-N-GRAND-TOTALS.                                           SAM015  
015000     05  WK-N-GT-OBS-COUNT           PIC 9(07) COMP VALUE ZERO.   SAM015  
015100     05  WK-N-GT-REJECT-COUNT        PIC 9(07) COMP VALUE ZERO.   SAM015  
015200     05  WK-N-GT-STORE-COUNT         PIC 9(05) COMP VALUE ZERO.   SAM015  
015300                                                                  
015400*-----------------------------------------------------------------*
015500* CASE-INSENSITIVE VIEW OF STS-STATUS - "active"/"ACTIVE" AND     *
015600* MIXED-CASE VARIANTS ALL FOLD TO THE SAME UPPERCASE COMPARE.     *
015700*-----------------------------------------------------------------*
015800 01  WK-C-STATUS-UPPER               PIC X(08) VALUE SPACES.      SAM001  
015900                                                                  
016000*-----------------------------------------------------------------*
016100* WORK AREA THAT BUILDS THE PRINTABLE RUN DATE (MM/DD/CCYY) ONCE  *
016200* AT INITIALIZATION.  THE -ALT VIEW GIVES A NUMERIC-ONLY OVERLAY  *
016300* SO THE SEPARATE MM/DD/CCYY PIECES CAN BE MOVED IN ONE STATEMENT.*
016400*-----------------------------------------------------------------*
016500 01  WK-C-RUN-DATE-BUILD             PIC X(10) VALUE SPACES.      SAM001  
016600 01  WK-C-RUN-DATE-PARTS  REDEFINES WK-C-RUN-DATE-BUILD.          SAM001  
016700     05  WK-N-RD-MONTH               PIC 9(02).                   SAM001  
016800     05  WK-C-RD-SLASH-1             PIC X(01).                   SAM001  
016900     05  WK-N-RD-DAY                 PIC 9(02).                   SAM001  
017000     05  WK-C-RD-SLASH-2             PIC X(01).                   SAM001  
017100     05  WK-N-RD-CCYY                PIC 9(04).                   SAM001  
017200                                                                  
017300 01  WK-C-SYSTEM-DATE                PIC 9(06) VALUE ZERO.        SAM001  
017400 01  WK-C-SYSTEM-DATE-PARTS  REDEFINES WK-C-SYSTEM-DATE.          SAM001  
017500     05  WK-N-SD-YY                  PIC 9(02).                   SAM001  
017600     05  WK-N-SD-MM                  PIC 9(02).                   SAM001  
017700     05  WK-N-SD-DD                  PIC 9(02).                   SAM001  
017800                                                                  
017900*-----------------------------------------------------------------*
018000* WORK AREA THAT BUILDS THE PRINTABLE LOCAL DATE (MM/DD/CCYY) FOR  *
018100* ONE DETAIL LINE FROM THE COMPONENTS SAMVTZL RETURNED.           *
018200*-----------------------------------------------------------------*
018300 01  WK-C-LOCAL-DATE-BUILD           PIC X(10) VALUE SPACES.      SAM001  
018400 01  WK-C-LOCAL-DATE-PARTS  REDEFINES WK-C-LOCAL-DATE-BUILD.      SAM001  
018500     05  WK-N-LD-MONTH               PIC 9(02).                   SAM001  
018600     05  WK-C-LD-SLASH-1             PIC X(01).                   SAM001  
018700     05  WK-N-LD-DAY                 PIC 9(02).                   SAM001  
018800     05  WK-C-LD-SLASH-2             PIC X(01).                   SAM001  
018900     05  WK-N-LD-CCYY                PIC 9(04).                   SAM001  
019000                                                                  
019100*-----------------------------------------------------------------*
019200* WORK AREA THAT BUILDS THE PRINTABLE LOCAL TIME (HH:MM:SS) FOR   *
019300* EACH DETAIL LINE, AND DOUBLES AS THE COMPARE VALUE AGAINST THE  *
019400* INTERVALS RETURNED BY SAMVHRS (LEXICAL COMPARE = NUMERIC HERE   *
019500* SINCE BOTH SIDES ARE ZERO-FILLED HH:MM:SS TEXT).                *
019600*-----------------------------------------------------------------*
019700 01  WK-C-LOCAL-TIME-BUILD           PIC X(08) VALUE SPACES.      SAM001  
019800 01  WK-N-LOCAL-TIME-PARTS  REDEFINES WK-C-LOCAL-TIME-BUILD.      SAM001  
019900     05  WK-N-LT-HH                  PIC 9(02).                   SAM001  
020000     05  WK-C-LT-COLON-1             PIC X(01).                   SAM001  
020100     05  WK-N-LT-MI                  PIC 9(02).                   SAM001  
020200     05  WK-C-LT-COLON-2             PIC X(01).                   SAM001  
020300     05  WK-N-LT-SS                  PIC 9(02).                   SAM001  
020400                                                                  
020500*-----------------------------------------------------------------*
020600* REJECT LOGGING AREA - ECHOES THE RAW TIMESTAMP OF A REJECTED    *
020700* OBSERVATION TO THE JOB LOG IN TWO CHUNKS SO THE DISPLAY LINE    *
020800* DOES NOT RUN PAST A NORMAL CONSOLE WIDTH.                       *
020900*-----------------------------------------------------------------*
021000 01  WK-C-REJECT-LOG-AREA            PIC X(30) VALUE SPACES.      SAM015  
021100 01  WK-C-REJECT-LOG-PARTS  REDEFINES WK-C-REJECT-LOG-AREA.       SAM015  
021200     05  WK-C-REJECT-LOG-DATE-PART   PIC X(19).                   SAM015  
021300     05  WK-C-REJECT-LOG-REST-PART   PIC X(11).                   SAM015  
021400                                                                  
021500 01  WK-C-CLASSIFICATION             PIC X(13) VALUE SPACES.      SAM015  
021600                                                                  
021700* ------------------ REPORT LINE LAYOUTS -------------------*     SAM001  
021800     COPY SAMRPTL.                                                SAM001  
021900                                                                  
022000* ------------------ CALL LINKAGE AREAS ---------------------*    SAM001  
022100     COPY VTZL.                                                   SAM001  
022200     COPY VHRS.                                                   SAM001  
022300                                                                  
022400*****************                                                 SAM001  
022500 LINKAGE SECTION.                                                 SAM001  
022600*****************                                                 SAM001  
022700*  SAMMAIN IS THE JOB-STEP MAIN PROGRAM - NO LINKAGE.             SAM001  
022800                                                                  
022900 EJECT                                                            SAM001  
023000*****************************************************             SAM001  
023100 PROCEDURE DIVISION.                                              SAM001  
023200*****************************************************             SAM001  
023300 MAIN-MODULE.                                                     SAM001  
023400     PERFORM A000-INITIALIZATION-ROUTINE                          SAM001  
023500        THRU A099-INITIALIZATION-ROUTINE-EX.                      SAM001  
023600*    SETUP RUNS ONCE - OPENS BOTH FILES, ZEROES EVERY COUNTER AND SAM046
023700*    PRIMES THE FIRST-STORE SWITCH SO C010 BELOW KNOWS THE VERY   SAM046
023800*    FIRST OBSERVATION IS NOT A CONTROL BREAK.                    SAM046
023900                                                                  
024000     PERFORM B000-READ-STATUS-ROUTINE                             SAM001  
024100        THRU B099-READ-STATUS-ROUTINE-EX.                         SAM001  
024200*    PRIMES THE READ-AHEAD - THE LOOP BELOW TESTS FOR END-OF-FILE SAM046
024300*    BEFORE EVALUATING EACH RECORD, SO ONE RECORD IS ALWAYS IN    SAM046
024400*    HAND BEFORE THE LOOP BODY FIRST RUNS.                        SAM046
024500                                                                  
024600     PERFORM C000-EVALUATE-STATUS-ROUTINE                         SAM001  
024700        THRU C999-EVALUATE-STATUS-ROUTINE-EX                      SAM001  
024800        UNTIL WK-C-END-OF-INPUT.                                  SAM001  
024900*    ONE PASS OF C000 EVALUATES THE RECORD ALREADY IN HAND AND    SAM046
025000*    READS THE NEXT ONE AT THE BOTTOM OF THE PARAGRAPH - THE LOOP SAM046
025100*    STOPS AS SOON AS THAT READ HITS END OF FILE.                 SAM046
025200                                                                  
025300     PERFORM F050-FINAL-BREAK-ROUTINE                             SAM001  
025400        THRU F059-FINAL-BREAK-ROUTINE-EX.                         SAM001  
025500*    THE NORMAL CONTROL BREAK IN C010 ONLY FIRES WHEN A NEW       SAM046
025600*    STORE-ID SHOWS UP, SO THE LAST STORE ON THE FEED NEVER       SAM046
025700*    TRIGGERS ONE ON ITS OWN - THIS FORCES THAT FINAL FLUSH.      SAM046
025800                                                                  
025900     PERFORM F100-WRITE-GRAND-TOTAL-ROUTINE                       SAM001  
026000        THRU F199-WRITE-GRAND-TOTAL-ROUTINE-EX.                   SAM001  
026100*    JOB-LEVEL TOTALS ACROSS EVERY STORE PRINT ONCE, AFTER THE    SAM046
026200*    LAST STORE'S OWN TOTALS LINE IS ALREADY OUT.                 SAM046
026300                                                                  
026400     PERFORM Z000-END-PROGRAM-ROUTINE                             SAM001  
026500        THRU Z099-END-PROGRAM-ROUTINE-EX.                         SAM001  
026600                                                                  
026700     STOP RUN.                                                    SAM001  
026800                                                                  
026900*---------------------------------------------------------------* SAM001  
027000* A000 - OPENS THE FILES, ZEROES THE JOB COUNTERS AND WRITES THE *SAM001  
027100* FIRST PAGE HEADING.                                            *SAM001  
027200*---------------------------------------------------------------* SAM001  
027300 A000-INITIALIZATION-ROUTINE.                                     SAM001  
027400     OPEN INPUT SAMSTSTS.                                         SAM001  
027500     IF  NOT WK-C-SUCCESSFUL                                      SAM001  
027600         DISPLAY WK-77-PGM-ID " - OPEN FILE ERROR - SAMSTSTS"     SAM001  
027700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               SAM001  
027800         GO TO Y900-ABNORMAL-TERMINATION.                         SAM001  
027900*    A REJECT ON EITHER OPEN IS FATAL - THERE IS NOWHERE TO READ  SAM046
028000*    OBSERVATIONS FROM OR WRITE THE REPORT TO.                    SAM046
028100                                                                  
028200     OPEN OUTPUT SAMRPT.                                          SAM001  
028300     IF  WK-C-RPT-FILE-STATUS NOT = "00"                          SAM001  
028400         DISPLAY WK-77-PGM-ID " - OPEN FILE ERROR - SAMRPT"       SAM001  
028500         DISPLAY "FILE STATUS IS " WK-C-RPT-FILE-STATUS           SAM001  
028600         GO TO Y900-ABNORMAL-TERMINATION.                         SAM001  
028700*    THE COUNTERS RESET HERE COVER BOTH THE JOB-LEVEL GRAND       SAM046
028800*    TOTALS AND THE FIRST STORE'S RUNNING TOTALS - C010 BELOW     SAM046
028900*    RESETS THE STORE COUNTERS AGAIN ON EVERY SUBSEQUENT BREAK.   SAM046
029000                                                                  
029100     MOVE ZERO   TO WK-N-GT-OBS-COUNT WK-N-GT-REJECT-COUNT        SAM001  
029200                    WK-N-GT-STORE-COUNT.                          SAM001  
029300     MOVE ZERO   TO WK-N-STORE-OBS-COUNT WK-N-STORE-ACTIVE-COUNT  SAM001  
029400                    WK-N-STORE-INACTIVE-COUNT                     SAM001  
029500                    WK-N-STORE-OUTSIDE-COUNT.                     SAM001  
029600     SET WK-C-FIRST-STORE TO TRUE.                                SAM001  
029700                                                                  
029800     MOVE "/" TO WK-C-RD-SLASH-1 WK-C-RD-SLASH-2                  SAM001  
029900                 WK-C-LD-SLASH-1 WK-C-LD-SLASH-2.                 SAM001  
030000     MOVE ":" TO WK-C-LT-COLON-1 WK-C-LT-COLON-2.                 SAM001  
030100                                                                  
030200     PERFORM A100-BUILD-RUN-DATE-ROUTINE                          SAM001  
030300        THRU A199-BUILD-RUN-DATE-ROUTINE-EX.                      SAM001  
030400                                                                  
030500     PERFORM A200-WRITE-HEADING-ROUTINE                           SAM001  
030600        THRU A299-WRITE-HEADING-ROUTINE-EX.                       SAM001  
030700                                                                  
030800 A099-INITIALIZATION-ROUTINE-EX.                                  SAM001  
030900     EXIT.                                                        SAM001  
031000                                                                  
031100*---------------------------------------------------------------* SAM001  
031200* A100 - BUILDS THE PRINTABLE RUN DATE ONCE, FROM THE SYSTEM     *SAM001  
031300* DATE, FOR USE IN EVERY PAGE HEADING.                           *SAM001  
031400*---------------------------------------------------------------* SAM001  
031500 A100-BUILD-RUN-DATE-ROUTINE.                                     SAM022  
031600     ACCEPT WK-C-SYSTEM-DATE FROM DATE.                           SAM022  
031700                                                                  
031800     MOVE WK-N-SD-MM  TO WK-N-RD-MONTH.                           SAM022  
031900*    STANDARD SHOP WINDOWING RULE FOR THE TWO-DIGIT SYSTEM DATE - SAM046
032000*    YEARS BELOW 50 ARE TAKEN AS 20XX, 50 AND ABOVE AS 19XX.  THISSAM046
032100*    RUN DATE IS COSMETIC ONLY (PAGE HEADING TEXT), SO THE WINDOW SAM046
032200*    NEVER TOUCHES ANY BUSINESS CALCULATION.                      SAM046
032300     MOVE WK-N-SD-DD  TO WK-N-RD-DAY.                             SAM022  
032400                                                                  
032500     IF  WK-N-SD-YY < 50                                          SAM022  
032600         COMPUTE WK-N-RD-CCYY = 2000 + WK-N-SD-YY                 SAM022  
032700     ELSE                                                         SAM022  
032800         COMPUTE WK-N-RD-CCYY = 1900 + WK-N-SD-YY.                SAM022  
032900                                                                  
033000 A199-BUILD-RUN-DATE-ROUTINE-EX.                                  SAM022  
033100     EXIT.                                                        SAM022  
033200                                                                  
033300*---------------------------------------------------------------* SAM022  
033400* A200 - WRITES THE THREE-LINE PAGE HEADING AND RESETS THE LINE  *SAM022  
033500* COUNT.  CALLED AT INITIALIZATION AND AGAIN ON EVERY PAGE       *SAM022  
033600* OVERFLOW.                                                     * SAM022  
033700*---------------------------------------------------------------* SAM022  
033800 A200-WRITE-HEADING-ROUTINE.                                      SAM001  
033900     ADD 1 TO WK-N-PAGE-COUNT.                                    SAM001  
034000     MOVE WK-N-PAGE-COUNT      TO RL-H1-PAGE-NO.                  SAM001  
034100     MOVE WK-C-RUN-DATE-BUILD  TO RL-H1-RUN-DATE.                 SAM001  
034200*    CALLED BOTH AT JOB START AND AGAIN BY E900 BELOW EVERY TIME  SAM046
034300*    A PAGE FILLS - PAGE-COUNT KEEPS CLIMBING ACROSS BOTH CASES.  SAM046
034400                                                                  
034500     WRITE WK-C-PRINT-RECORD FROM RL-HEADING-1                    SAM001  
034600         AFTER ADVANCING TOP-OF-FORM.                             SAM001  
034700                                                                  
034800     WRITE WK-C-PRINT-RECORD FROM RL-HEADING-2                    SAM001  
034900         AFTER ADVANCING 1 LINE.                                  SAM001  
035000     WRITE WK-C-PRINT-RECORD FROM RL-HEADING-3                    SAM001  
035100         AFTER ADVANCING 1 LINE.                                  SAM001  
035200                                                                  
035300     MOVE ZERO TO WK-N-LINE-COUNT.                                SAM001  
035400                                                                  
035500 A299-WRITE-HEADING-ROUTINE-EX.                                   SAM001  
035600     EXIT.                                                        SAM001  
035700                                                                  
035800*---------------------------------------------------------------* SAM001  
035900* B000 - READS THE NEXT STORE-STATUS OBSERVATION.                *SAM001  
036000*---------------------------------------------------------------* SAM001  
036100 B000-READ-STATUS-ROUTINE.                                        SAM001  
036200     READ SAMSTSTS                                                SAM001  
036300         AT END                                                   SAM001  
036400             SET WK-C-END-OF-INPUT TO TRUE                        SAM001  
036500             GO TO B099-READ-STATUS-ROUTINE-EX.                   SAM001  
036600                                                                  
036700     IF  NOT WK-C-SUCCESSFUL                                      SAM001  
036800         DISPLAY WK-77-PGM-ID " - READ FILE ERROR - SAMSTSTS"     SAM001  
036900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               SAM001  
037000         GO TO Y900-ABNORMAL-TERMINATION.                         SAM001  
037100*    A READ FAILURE OTHER THAN NORMAL END OF FILE IS TREATED AS   SAM046
037200*    FATAL - THE FEED IS SORTED BY STORE-ID, SO A CORRUPT RECORD  SAM046
037300*    HERE WOULD ALSO CORRUPT THE CONTROL-BREAK LOGIC BELOW.       SAM046
037400                                                                  
037500 B099-READ-STATUS-ROUTINE-EX.                                     SAM001  
037600     EXIT.                                                        SAM001  
037700                                                                  
037800*---------------------------------------------------------------* SAM001  
037900* C000 - ONE PASS OF THE STATUS-EVALUATION LOOP PER OBSERVATION. *SAM001  
038000* CHECKS FOR A STORE-ID CONTROL BREAK, VALIDATES/LOCALIZES THE   *SAM001  
038100* TIMESTAMP, CLASSIFIES THE OBSERVATION, PRINTS THE DETAIL LINE  *SAM001  
038200* AND READS THE NEXT RECORD.                                    * SAM001  
038300*---------------------------------------------------------------* SAM001  
038400 C000-EVALUATE-STATUS-ROUTINE.                                    SAM001  
038500     ADD 1 TO WK-N-GT-OBS-COUNT.                                  SAM001  
038600     ADD 1 TO WK-N-STORE-OBS-COUNT.                               SAM001  
038700*    BOTH THE JOB-WIDE GRAND TOTAL AND THE CURRENT STORE'S RUNNINGSAM046
038800*    TOTAL COUNT THIS OBSERVATION BEFORE IT IS EVEN KNOWN WHETHER SAM046
038900*    THE TIMESTAMP WILL VALIDATE - A REJECT STILL COUNTS AS AN    SAM046
039000*    OBSERVATION FOR BOTH TOTALS, JUST NOT TOWARD UPTIME.         SAM046
039100                                                                  
039200     PERFORM C010-CHECK-BREAK-ROUTINE                             SAM001  
039300        THRU C019-CHECK-BREAK-ROUTINE-EX.                         SAM001  
039400*    THE BREAK CHECK RUNS BEFORE VALIDATION SO A NEW STORE'S      SAM046
039500*    FIRST RECORD ALWAYS FLUSHES THE PRIOR STORE'S TOTALS LINE    SAM046
039600*    REGARDLESS OF WHETHER THAT FIRST RECORD ITSELF VALIDATES.    SAM046
039700                                                                  
039800     PERFORM C050-CHECK-VALID-ROUTINE                             SAM001  
039900        THRU C059-CHECK-VALID-ROUTINE-EX.                         SAM001  
040000                                                                  
040100     IF  WK-C-VALID-STAMP                                         SAM001  
040200         PERFORM D000-CLASSIFY-ROUTINE                            SAM001  
040300            THRU D099-CLASSIFY-ROUTINE-EX                         SAM001  
040400         PERFORM E000-WRITE-DETAIL-ROUTINE                        SAM001  
040500            THRU E099-WRITE-DETAIL-ROUTINE-EX                     SAM001  
040600     ELSE                                                         SAM001  
040700         ADD 1 TO WK-N-GT-REJECT-COUNT                            SAM001  
040800         PERFORM E050-WRITE-REJECT-DETAIL-ROUTINE                 SAM001  
040900            THRU E059-WRITE-REJECT-DETAIL-ROUTINE-EX.             SAM001  
041000*    A VALID STAMP IS CLASSIFIED AND PRINTED NORMALLY; AN INVALID SAM046
041100*    ONE IS COUNTED AS A REJECT AND PRINTED WITH THE REJECTED     SAM046
041200*    DETAIL LAYOUT INSTEAD - IT NEVER REACHES D000 BELOW SINCE    SAM046
041300*    THERE IS NO LOCAL DATE/TIME TO CLASSIFY AGAINST.             SAM046
041400                                                                  
041500     PERFORM B000-READ-STATUS-ROUTINE                             SAM001  
041600        THRU B099-READ-STATUS-ROUTINE-EX.                         SAM001  
041700                                                                  
041800 C999-EVALUATE-STATUS-ROUTINE-EX.                                 SAM001  
041900     EXIT.                                                        SAM001  
042000                                                                  
042100*---------------------------------------------------------------* SAM001  
042200* C010 - DETECTS A CHANGE OF STORE-ID.  ON THE FIRST RECORD OF   *SAM001  
042300* THE RUN, JUST REMEMBERS THE STORE-ID.  ON A CHANGE, FLUSHES    *SAM001  
042400* THE PRIOR STORE'S TOTALS LINE AND RESETS THE STORE COUNTERS.   *SAM001  
042500*---------------------------------------------------------------* SAM001  
042600 C010-CHECK-BREAK-ROUTINE.                                        SAM001  
042700     IF  WK-C-FIRST-STORE                                         SAM001  
042800         MOVE STS-STORE-ID TO WK-C-PRIOR-STORE-ID                 SAM001  
042900         SET WK-C-NOT-FIRST-STORE TO TRUE                         SAM001  
043000         ADD 1 TO WK-N-GT-STORE-COUNT                             SAM001  
043100         GO TO C019-CHECK-BREAK-ROUTINE-EX.                       SAM001  
043200*    THE VERY FIRST OBSERVATION ON THE WHOLE FEED IS NOT A BREAK -SAM046
043300*    THERE IS NO PRIOR STORE'S TOTALS LINE TO FLUSH YET.  JUST    SAM046
043400*    REMEMBER THIS STORE-ID AS THE ONE TO WATCH FOR A CHANGE AND  SAM046
043500*    COUNT IT AS THE FIRST STORE OF THE RUN.                      SAM046
043600                                                                  
043700     IF  STS-STORE-ID = WK-C-PRIOR-STORE-ID                       SAM001  
043800         GO TO C019-CHECK-BREAK-ROUTINE-EX.                       SAM001  
043900*    SAME STORE AS THE PRIOR OBSERVATION - NOTHING TO BREAK ON,   SAM046
044000*    FALL STRAIGHT THROUGH.                                       SAM046
044100                                                                  
044200     PERFORM F000-CONTROL-BREAK-ROUTINE                           SAM001  
044300        THRU F099-CONTROL-BREAK-ROUTINE-EX.                       SAM001  
044400*    STORE-ID CHANGED - THE FEED IS SORTED BY STORE-ID SO THIS IS SAM046
044500*    THE ONLY POINT IN THE PROGRAM WHERE A STORE IS KNOWN TO BE   SAM046
044600*    COMPLETE.  F000 PRINTS ITS TOTALS LINE BEFORE ANY COUNTER IS SAM046
044700*    RESET FOR THE NEW STORE.                                     SAM046
044800                                                                  
044900     MOVE ZERO TO WK-N-STORE-OBS-COUNT WK-N-STORE-ACTIVE-COUNT    SAM001  
045000                  WK-N-STORE-INACTIVE-COUNT                       SAM001  
045100                  WK-N-STORE-OUTSIDE-COUNT.                       SAM001  
045200     MOVE STS-STORE-ID TO WK-C-PRIOR-STORE-ID.                    SAM001  
045300*    RESETS THE RUNNING COUNTERS FOR THE NEW STORE AND RE-SEEDS   SAM046
045400*    PRIOR-STORE-ID SO THE NEXT COMPARE ABOVE MATCHES ON IT.      SAM046
045500     ADD 1 TO WK-N-GT-STORE-COUNT.                                SAM001  
045600     ADD 1 TO WK-N-STORE-OBS-COUNT.                               SAM001  
045700                                                                  
045800 C019-CHECK-BREAK-ROUTINE-EX.                                     SAM001  
045900     EXIT.                                                        SAM001  
046000                                                                  
046100*---------------------------------------------------------------* SAM001  
046200* C050 - CALLS SAMVTZL TO VALIDATE THE OBSERVATION TIMESTAMP AND *SAM001  
046300* LOCALIZE IT TO THE STORE'S TIMEZONE.  LOGS AND COUNTS A        *SAM001  
046400* REJECT WHEN THE LAYOUT DOES NOT VALIDATE.                      *SAM001  
046500*---------------------------------------------------------------* SAM001  
046600 C050-CHECK-VALID-ROUTINE.                                        SAM015  
046700     MOVE STS-STORE-ID  TO WK-C-VTZL-STORE-ID.                    SAM015  
046800     MOVE STS-TIMESTAMP TO WK-C-VTZL-UTC-STAMP.                   SAM015  
046900*    BUILDS THE CALL AREA FROM THE INBOUND OBSERVATION AND HANDS  SAM046
047000*    IT TO SAMVTZL - THAT PROGRAM DOES ALL THE PARSING, TIMEZONE  SAM046
047100*    RESOLUTION AND LOCAL DATE/TIME/WEEKDAY DERIVATION.  SAMMAIN  SAM046
047200*    ITSELF NEVER TOUCHES A RAW UTC TIMESTAMP DIRECTLY.           SAM046
047300                                                                  
047400     CALL "SAMVTZL" USING WK-C-VTZL-RECORD.                       SAM015  
047500                                                                  
047600     IF  WK-C-VTZL-VALID                                          SAM015  
047700         SET WK-C-VALID-STAMP TO TRUE                             SAM015  
047800     ELSE                                                         SAM015  
047900         SET WK-C-INVALID-STAMP TO TRUE                           SAM015  
048000         MOVE STS-TIMESTAMP TO WK-C-REJECT-LOG-AREA               SAM015  
048100         DISPLAY WK-77-PGM-ID " - REJECTED TIMESTAMP - STORE="    SAM015  
048200                  STS-STORE-ID                                    SAM015  
048300         DISPLAY WK-77-PGM-ID " - RAW STAMP="                     SAM043
048400                  WK-C-REJECT-LOG-DATE-PART                        SAM043
048500                  WK-C-REJECT-LOG-REST-PART.                      SAM015  
048600*    A BAD TIMESTAMP CANNOT BE CLASSIFIED - THERE IS NO LOCAL     SAM046
048700*    TIME TO COMPARE AGAINST STORE HOURS - SO IT IS LOGGED WITH   SAM046
048800*    BOTH THE STORE-ID AND THE RAW STAMP FOR TRACING BACK TO THE  SAM046
048900*    SOURCE FEED, THEN LEFT FOR C000 ABOVE TO PRINT AS A REJECT.  SAM046
049000                                                                  
049100 C059-CHECK-VALID-ROUTINE-EX.                                     SAM015  
049200     EXIT.                                                        SAM001  
049300                                                                  
049400*---------------------------------------------------------------* SAM001  
049500* D000 - CLASSIFIES A VALIDATED OBSERVATION.  CALLS SAMVHRS FOR  *SAM001  
049600* THE STORE'S OPEN INTERVALS ON THE LOCAL WEEKDAY AND COMPARES   *SAM001  
049700* THE LOCAL TIME AGAINST EACH INTERVAL.  A STORE WITH NO         *SAM001  
049800* DECLARED HOURS THAT WEEKDAY IS OUTSIDE-HOURS FOR THE WHOLE     *SAM001  
049900* DAY.                                                           *SAM001  
050000*---------------------------------------------------------------* SAM001  
050100 D000-CLASSIFY-ROUTINE.                                           SAM001  
050200     MOVE WK-N-VTZL-LOCAL-HH TO WK-N-LT-HH.                       SAM001  
050300     MOVE WK-N-VTZL-LOCAL-MI TO WK-N-LT-MI.                       SAM001  
050400     MOVE WK-N-VTZL-LOCAL-SS TO WK-N-LT-SS.                       SAM001  
050500                                                                  
050600     MOVE STS-STORE-ID       TO WK-C-VHRS-STORE-ID.               SAM001  
050700     MOVE WK-N-VTZL-LOCAL-DOW TO WK-N-VHRS-DAY-OF-WEEK.           SAM001  
050800                                                                  
050900*    SAMVHRS TAKES THE STORE-ID AND THE LOCAL WEEKDAY SAMVTZL     SAM046
051000*    JUST RESOLVED AND RETURNS EVERY OPEN INTERVAL FOR THAT STORE SAM046
051100*    ON THAT PARTICULAR DAY OF THE WEEK.                          SAM046
051200     CALL "SAMVHRS" USING WK-C-VHRS-RECORD.                       SAM001  
051300                                                                  
051400     IF  WK-N-VHRS-INTCNT = ZERO                                  SAM001  
051500         MOVE "OUTSIDE-HOURS" TO WK-C-CLASSIFICATION              SAM001  
051600         ADD 1 TO WK-N-STORE-OUTSIDE-COUNT                        SAM001  
051700         GO TO D099-CLASSIFY-ROUTINE-EX.                          SAM001  
051800                                                                  
051900*    NO INTERVALS AT ALL FOR THIS WEEKDAY MEANS THE STORE IS      SAM046
052000*    CLOSED ALL DAY - EVERY OBSERVATION ON A CLOSED DAY IS        SAM046
052100*    OUTSIDE-HOURS REGARDLESS OF WHAT STATUS WAS POLLED.          SAM046
052200     PERFORM D100-SCAN-INTERVALS-ROUTINE                          SAM001  
052300        THRU D199-SCAN-INTERVALS-ROUTINE-EX.                      SAM001  
052400                                                                  
052500*    ONE OR MORE INTERVALS EXIST - SCAN THEM FOR ONE THAT BRACKETSSAM046
052600*    THIS OBSERVATION'S LOCAL TIME.                               SAM046
052700     IF  WK-C-WITHIN-HOURS                                        SAM001  
052800         PERFORM D200-COMPARE-STATUS-ROUTINE                      SAM001  
052900            THRU D299-COMPARE-STATUS-ROUTINE-EX                   SAM001  
053000         GO TO D099-CLASSIFY-ROUTINE-EX.                          SAM001  
053100                                                                  
053200*    THE TIME FELL INSIDE A DECLARED INTERVAL - WHETHER IT COUNTS SAM046
053300*    AS ACTIVE OR INACTIVE IS DECIDED BY D200 BELOW, BASED ON THE SAM046
053400*    POLLED STATUS RATHER THAN THE HOURS TABLE.                   SAM046
053500     MOVE "OUTSIDE-HOURS" TO WK-C-CLASSIFICATION.                 SAM001  
053600     ADD 1 TO WK-N-STORE-OUTSIDE-COUNT.                           SAM001  
053700                                                                  
053800*    NO INTERVAL BRACKETED THE TIME EVEN THOUGH THE STORE HAS     SAM046
053900*    HOURS SOME PART OF THIS WEEKDAY - OUTSIDE-HOURS AGAIN, JUST  SAM046
054000*    FOR A DIFFERENT REASON THAN THE ZERO-INTERVAL CASE ABOVE.    SAM046
054100 D099-CLASSIFY-ROUTINE-EX.                                        SAM001  
054200     EXIT.                                                        SAM001  
054300                                                                  
054400*---------------------------------------------------------------* SAM001  
054500* D100 - SCANS THE INTERVALS RETURNED BY SAMVHRS FOR ONE WHOSE   *SAM001  
054600* START/END BRACKETS THE OBSERVATION'S LOCAL TIME (INCLUSIVE ON  *SAM001  
054700* BOTH ENDS).                                                    *SAM001  
054800*---------------------------------------------------------------* SAM001  
054900 D100-SCAN-INTERVALS-ROUTINE.                                     SAM001  
055000     SET WK-C-NOT-WITHIN-HOURS TO TRUE.                           SAM001  
055100     SET WK-X-VHRS-IDX TO 1.                                      SAM001  
055200                                                                  
055300*    A LINEAR SCAN, NOT A BINARY SEARCH - SAMVHRS RETURNS THE     SAM046
055400*    INTERVALS ALREADY SORTED, BUT THE COUNT PER STORE PER DAY IS SAM046
055500*    SMALL ENOUGH THAT A SEQUENTIAL WALK IS SIMPLER AND FAST      SAM046
055600*    ENOUGH.                                                      SAM046
055700 D110-SCAN-ONE-INTERVAL.                                          SAM001  
055800     IF  WK-X-VHRS-IDX > WK-N-VHRS-INTCNT                         SAM001  
055900         GO TO D199-SCAN-INTERVALS-ROUTINE-EX.                    SAM001  
056000                                                                  
056100*    RUN OFF THE END OF THE RETURNED INTERVALS WITHOUT A MATCH -  SAM046
056200*    NOT-WITHIN-HOURS (SET ABOVE BEFORE THE SCAN STARTED) STANDS. SAM046
056300     IF  WK-C-LOCAL-TIME-BUILD NOT < WK-C-VHRS-IV-START (WK-X-VHRS-IDX)
056400         AND WK-C-LOCAL-TIME-BUILD NOT > WK-C-VHRS-IV-END (WK-X-VHRS-IDX)
056500         SET WK-C-WITHIN-HOURS TO TRUE                            SAM001  
056600         GO TO D199-SCAN-INTERVALS-ROUTINE-EX.                    SAM001  
056700                                                                  
056800*    INCLUSIVE ON BOTH ENDS - AN OBSERVATION LOGGED EXACTLY AT AN SAM046
056900*    INTERVAL'S START OR END MINUTE COUNTS AS WITHIN HOURS.       SAM046
057000     SET WK-X-VHRS-IDX UP BY 1.                                   SAM001  
057100     GO TO D110-SCAN-ONE-INTERVAL.                                SAM001  
057200                                                                  
057300 D199-SCAN-INTERVALS-ROUTINE-EX.                                  SAM001  
057400     EXIT.                                                        SAM001  
057500                                                                  
057600*---------------------------------------------------------------* SAM001  
057700* D200 - THE OBSERVATION FALLS WITHIN BUSINESS HOURS - THE       *SAM001  
057800* POLLED STATUS (FOLDED TO UPPERCASE) DECIDES ACTIVE VS.         *SAM001  
057900* INACTIVE.                                                      *SAM001  
058000*---------------------------------------------------------------* SAM001  
058100 D200-COMPARE-STATUS-ROUTINE.                                     SAM001  
058200     MOVE STS-STATUS TO WK-C-STATUS-UPPER.                        SAM001  
058300     INSPECT WK-C-STATUS-UPPER CONVERTING                         SAM001  
058400         "abcdefghijklmnopqrstuvwxyz"                             SAM001  
058500         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                         SAM001  
058600                                                                  
058700*    THE POLLED STATUS ARRIVES IN WHATEVER CASE THE SOURCE SYSTEM SAM046
058800*    SENT IT - FOLDING TO UPPERCASE HERE MAKES "active", "Active" SAM046
058900*    AND "ACTIVE" ALL COMPARE EQUAL BELOW.                        SAM046
059000     IF  WK-C-STATUS-UPPER = "ACTIVE"                             SAM001  
059100         MOVE "ACTIVE-IN-HRS" TO WK-C-CLASSIFICATION              SAM001  
059200         ADD 1 TO WK-N-STORE-ACTIVE-COUNT                         SAM001  
059300         GO TO D299-COMPARE-STATUS-ROUTINE-EX.                    SAM001  
059400                                                                  
059500*    ONLY AN EXACT "ACTIVE" COUNTS AS ACTIVE-IN-HOURS - ANY OTHER SAM046
059600*    POLLED VALUE DURING OPEN HOURS (E.G. "DOWN", "OFFLINE") FALLSSAM046
059700*    THROUGH TO INACTIVE-HRS BELOW.                               SAM046
059800     MOVE "INACTIVE-HRS" TO WK-C-CLASSIFICATION.                  SAM001  
059900     ADD 1 TO WK-N-STORE-INACTIVE-COUNT.                          SAM001  
060000                                                                  
060100 D299-COMPARE-STATUS-ROUTINE-EX.                                  SAM001  
060200     EXIT.                                                        SAM001  
060300                                                                  
060400*---------------------------------------------------------------* SAM001  
060500* E000 - PRINTS THE DETAIL LINE FOR A VALIDATED OBSERVATION.     *SAM001  
060600*---------------------------------------------------------------* SAM001  
060700 E000-WRITE-DETAIL-ROUTINE.                                       SAM001  
060800     PERFORM E900-CHECK-PAGE-BREAK-ROUTINE                        SAM001  
060900        THRU E999-CHECK-PAGE-BREAK-ROUTINE-EX.                    SAM001  
061000*    EVERY DETAIL LINE CHECKS FOR A FULL PAGE BEFORE IT WRITES -  SAM046
061100*    A NEW PAGE HEADING GOES OUT FIRST IF NEEDED, SO NO DETAIL    SAM046
061200*    LINE EVER PRINTS BELOW THE PAGE'S LINE LIMIT.                SAM046
061300                                                                  
061400     MOVE STS-STORE-ID         TO RL-DTL-STORE-ID.                SAM001  
061500     MOVE WK-N-VTZL-LOCAL-MM   TO WK-N-LD-MONTH.                  SAM001  
061600     MOVE WK-N-VTZL-LOCAL-DD   TO WK-N-LD-DAY.                    SAM001  
061700     MOVE WK-N-VTZL-LOCAL-CCYY TO WK-N-LD-CCYY.                   SAM001  
061800     MOVE WK-C-LOCAL-DATE-BUILD TO RL-DTL-LOCAL-DATE.             SAM001  
061900     MOVE WK-N-VTZL-LOCAL-DOW  TO RL-DTL-DOW.                     SAM001  
062000     MOVE WK-C-LOCAL-TIME-BUILD TO RL-DTL-LOCAL-TIME.             SAM001  
062100     MOVE STS-STATUS           TO RL-DTL-STATUS.                  SAM001  
062200     MOVE WK-C-CLASSIFICATION  TO RL-DTL-CLASSIFICATION.          SAM001  
062300*    THE FIELDS MOVED ABOVE ASSEMBLE THE LOCAL DATE/TIME TEXT AND SAM046
062400*    PICK UP WHATEVER CLASSIFICATION D000/D200 SETTLED ON BEFORE  SAM046
062500*    THIS PARAGRAPH RAN.                                          SAM046
062600                                                                  
062700     WRITE WK-C-PRINT-RECORD FROM RL-DETAIL-LINE                  SAM001  
062800         AFTER ADVANCING 1 LINE.                                  SAM001  
062900     ADD 1 TO WK-N-LINE-COUNT.                                    SAM001  
063000                                                                  
063100 E099-WRITE-DETAIL-ROUTINE-EX.                                    SAM001  
063200     EXIT.                                                        SAM001  
063300                                                                  
063400*---------------------------------------------------------------* SAM001  
063500* E050 - PRINTS THE DETAIL LINE FOR A REJECTED OBSERVATION - THE *SAM001  
063600* LOCAL DATE/TIME/DOW ARE UNKNOWN SINCE SAMVTZL COULD NOT        *SAM001  
063700* VALIDATE THE RAW TIMESTAMP.                                    *SAM001  
063800*---------------------------------------------------------------* SAM001  
063900 E050-WRITE-REJECT-DETAIL-ROUTINE.                                SAM015  
064000     PERFORM E900-CHECK-PAGE-BREAK-ROUTINE                        SAM015  
064100        THRU E999-CHECK-PAGE-BREAK-ROUTINE-EX.                    SAM015  
064200*    SAME PAGE-BREAK CHECK AS THE NORMAL DETAIL LINE - A REJECT   SAM046
064300*    STILL COUNTS TOWARD THE PAGE'S LINE LIMIT.                   SAM046
064400                                                                  
064500     MOVE STS-STORE-ID    TO RL-DTL-STORE-ID.                     SAM015  
064600     MOVE SPACES          TO RL-DTL-LOCAL-DATE.                   SAM015  
064700     MOVE ZERO            TO RL-DTL-DOW.                          SAM015  
064800     MOVE SPACES          TO RL-DTL-LOCAL-TIME.                   SAM015  
064900     MOVE STS-STATUS      TO RL-DTL-STATUS.                       SAM015  
065000     MOVE "REJECTED"      TO RL-DTL-CLASSIFICATION.               SAM015  
065100*    DATE, DOW AND TIME ARE ALL BLANK/ZERO HERE SINCE SAMVTZL     SAM046
065200*    NEVER RETURNED A USABLE LOCAL RESULT FOR THIS OBSERVATION -  SAM046
065300*    ONLY THE STORE-ID AND RAW STATUS SURVIVED THE REJECTION.     SAM046
065400                                                                  
065500     WRITE WK-C-PRINT-RECORD FROM RL-DETAIL-LINE                  SAM015  
065600         AFTER ADVANCING 1 LINE.                                  SAM015  
065700     ADD 1 TO WK-N-LINE-COUNT.                                    SAM015  
065800                                                                  
065900 E059-WRITE-REJECT-DETAIL-ROUTINE-EX.                             SAM015  
066000     EXIT.                                                        SAM001  
066100                                                                  
066200*---------------------------------------------------------------* SAM001  
066300* E900 - FORCES A PAGE BREAK WHEN THE CURRENT PAGE IS FULL.      *SAM001  
066400*---------------------------------------------------------------* SAM001  
066500 E900-CHECK-PAGE-BREAK-ROUTINE.                                   SAM001  
066600     IF  WK-N-LINE-COUNT NOT < WK-N-LINES-PER-PAGE                SAM001  
066700         PERFORM A200-WRITE-HEADING-ROUTINE                       SAM001  
066800            THRU A299-WRITE-HEADING-ROUTINE-EX.                   SAM001  
066900*    A FULL PAGE MEANS THE NEXT DETAIL OR TOTALS LINE WOULD RUN   SAM046
067000*    PAST THE BOTTOM MARGIN - START A FRESH PAGE INSTEAD.         SAM046
067100                                                                  
067200 E999-CHECK-PAGE-BREAK-ROUTINE-EX.                                SAM001  
067300     EXIT.                                                        SAM001  
067400                                                                  
067500*---------------------------------------------------------------* SAM001  
067600* F000 - CONTROL BREAK ON STORE-ID.  PRINTS THE JUST-COMPLETED   *SAM001  
067700* STORE'S TOTALS LINE, INCLUDING ITS UPTIME RATIO - THE PERCENT  *SAM001  
067800* OF IN-HOURS OBSERVATIONS THAT WERE ACTIVE, ROUNDED HALF-UP TO  *SAM001  
067900* TWO DECIMALS.  A STORE WITH NO IN-HOURS OBSERVATIONS AT ALL    *SAM001  
068000* PRINTS ZERO RATHER THAN DIVIDE BY ZERO.                        *SAM001  
068100*---------------------------------------------------------------* SAM001  
068200 F000-CONTROL-BREAK-ROUTINE.                                      SAM001  
068300     PERFORM E900-CHECK-PAGE-BREAK-ROUTINE                        SAM001  
068400        THRU E999-CHECK-PAGE-BREAK-ROUTINE-EX.                    SAM001  
068500*    EVERY CONTROL BREAK (NORMAL OR THE FINAL ONE FORCED BY F050  SAM046
068600*    BELOW) FIRST MAKES SURE THE TOTALS LINE HAS ROOM ON THE      SAM046
068700*    CURRENT PAGE.                                                SAM046
068800                                                                  
068900     COMPUTE WK-N-UPTIME-DIVISOR =                                SAM001  
069000         WK-N-STORE-ACTIVE-COUNT + WK-N-STORE-INACTIVE-COUNT.     SAM001  
069100                                                                  
069200*    THE DIVISOR IS ACTIVE PLUS INACTIVE ONLY - OUTSIDE-HOURS     SAM046
069300*    OBSERVATIONS NEVER FACTOR INTO UPTIME SINCE THE STORE WAS    SAM046
069400*    NOT EVEN SUPPOSED TO BE OPEN FOR THOSE.                      SAM046
069500     IF  WK-N-UPTIME-DIVISOR = ZERO                               SAM001  
069600         MOVE ZERO TO WK-N-UPTIME-PCT                             SAM001  
069700     ELSE                                                         SAM001  
069800         COMPUTE WK-N-UPTIME-PCT ROUNDED =                        SAM001  
069900             (WK-N-STORE-ACTIVE-COUNT / WK-N-UPTIME-DIVISOR) * 100.
070000                                                                  
070100*    A STORE WITH NO IN-HOURS OBSERVATIONS AT ALL (EVERY          SAM046
070200*    OBSERVATION FELL OUTSIDE ITS DECLARED HOURS) WOULD DIVIDE BY SAM046
070300*    ZERO HERE - PRINT ZERO INSTEAD RATHER THAN ABEND THE STEP.   SAM046
070400     MOVE WK-C-PRIOR-STORE-ID     TO RL-TOT-STORE-ID.             SAM001  
070500     MOVE WK-N-STORE-OBS-COUNT    TO RL-TOT-OBS-COUNT.            SAM001  
070600     MOVE WK-N-STORE-ACTIVE-COUNT TO RL-TOT-ACTIVE-COUNT.         SAM001  
070700     MOVE WK-N-STORE-INACTIVE-COUNT TO RL-TOT-INACTIVE-COUNT.     SAM001  
070800     MOVE WK-N-STORE-OUTSIDE-COUNT TO RL-TOT-OUTSIDE-COUNT.       SAM001  
070900     MOVE WK-N-UPTIME-PCT         TO RL-TOT-UPTIME-PCT.           SAM001  
071000                                                                  
071100*    ROUNDED HALF-UP TO TWO DECIMALS - THE SHOP'S STANDARD        SAM046
071200*    PERCENTAGE PRESENTATION FOR THIS REPORT.                     SAM046
071300     WRITE WK-C-PRINT-RECORD FROM RL-TOTALS-LINE                  SAM001  
071400         AFTER ADVANCING 2 LINES.                                 SAM001  
071500     ADD 2 TO WK-N-LINE-COUNT.                                    SAM001  
071600                                                                  
071700 F099-CONTROL-BREAK-ROUTINE-EX.                                   SAM001  
071800     EXIT.                                                        SAM001  
071900                                                                  
072000*---------------------------------------------------------------* SAM001  
072100* F050 - FLUSHES THE LAST STORE'S TOTALS LINE AT END OF FILE -   *SAM001  
072200* THE NORMAL BREAK ONLY FIRES ON A CHANGE OF STORE-ID, SO THE    *SAM001  
072300* FINAL STORE NEVER TRIGGERS ONE.                                *SAM001  
072400*---------------------------------------------------------------* SAM001  
072500 F050-FINAL-BREAK-ROUTINE.                                        SAM001  
072600     IF  WK-N-GT-OBS-COUNT = ZERO                                 SAM001  
072700         GO TO F059-FINAL-BREAK-ROUTINE-EX.                       SAM001  
072800                                                                  
072900     PERFORM F000-CONTROL-BREAK-ROUTINE                           SAM001  
073000        THRU F099-CONTROL-BREAK-ROUTINE-EX.                       SAM001  
073100                                                                  
073200*    A COMPLETELY EMPTY INPUT FEED (ZERO OBSERVATIONS ALL RUN)    SAM046
073300*    HAS NO STORE TO FLUSH AT ALL - SKIP THE BREAK ENTIRELY       SAM046
073400*    RATHER THAN PRINT A TOTALS LINE FOR A STORE THAT NEVER       SAM046
073500*    APPEARED.                                                    SAM046
073600 F059-FINAL-BREAK-ROUTINE-EX.                                     SAM001  
073700     EXIT.                                                        SAM001  
073800                                                                  
073900*    ANY OTHER RUN REUSES THE SAME F000 PARAGRAPH THE NORMAL      SAM046
074000*    STORE-ID CHANGE USES - THE LAST STORE'S TOTALS ARE STILL     SAM046
074100*    SITTING IN WK-N-STORE-COUNTERS SINCE NOTHING RESET THEM.     SAM046
074200*---------------------------------------------------------------* SAM001  
074300* F100 - WRITES THE END-OF-JOB GRAND TOTAL LINE.                 *SAM001  
074400*---------------------------------------------------------------* SAM001  
074500 F100-WRITE-GRAND-TOTAL-ROUTINE.                                  SAM040  
074600     MOVE WK-N-GT-OBS-COUNT    TO RL-GT-OBS-COUNT.                SAM040  
074700     MOVE WK-N-GT-REJECT-COUNT TO RL-GT-REJECT-COUNT.             SAM040  
074800     MOVE WK-N-GT-STORE-COUNT  TO RL-GT-STORE-COUNT.              SAM040  
074900                                                                  
075000     WRITE WK-C-PRINT-RECORD FROM RL-GRAND-TOTAL-LINE             SAM040  
075100         AFTER ADVANCING 2 LINES.                                 SAM040  
075200                                                                  
075300*    ONE LINE FOR THE WHOLE JOB - TOTAL OBSERVATIONS READ, HOW    SAM046
075400*    MANY OF THOSE WERE REJECTED, AND HOW MANY DISTINCT STORES    SAM046
075500*    APPEARED ON THE FEED.                                        SAM046
075600     IF  WK-U-DEBUG-ON                                            SAM040  
075700         DISPLAY WK-77-PGM-ID " - OBS=" WK-N-GT-OBS-COUNT         SAM040  
075800                  " REJ=" WK-N-GT-REJECT-COUNT                    SAM040  
075900                  " STORES=" WK-N-GT-STORE-COUNT.                 SAM040  
076000                                                                  
076100 F199-WRITE-GRAND-TOTAL-ROUTINE-EX.                               SAM040  
076200     EXIT.                                                        SAM040  
076300*    THE UPSI-0 DEBUG SWITCH ECHOES THE SAME THREE FIGURES TO THE SAM046
076400*    JOB LOG WHEN OPS FLIPS IT ON FOR A RUN THEY WANT TO WATCH    SAM046
076500*    MORE CLOSELY - NORMAL PRODUCTION RUNS LEAVE IT OFF.          SAM046
076600                                                                  
076700*---------------------------------------------------------------* SAM040  
076800* Z000 - CLOSES THE FILES AND ENDS THE STEP.                     *SAM040  
076900*---------------------------------------------------------------* SAM040  
077000 Z000-END-PROGRAM-ROUTINE.                                        SAM001  
077100     CLOSE SAMSTSTS.                                              SAM001  
077200     IF  NOT WK-C-SUCCESSFUL                                      SAM001  
077300         DISPLAY WK-77-PGM-ID " - CLOSE FILE ERROR - SAMSTSTS"    SAM001  
077400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.              SAM001  
077500                                                                  
077600     CLOSE SAMRPT.                                                SAM001  
077700     IF  WK-C-RPT-FILE-STATUS NOT = "00"                          SAM001  
077800         DISPLAY WK-77-PGM-ID " - CLOSE FILE ERROR - SAMRPT"      SAM001  
077900         DISPLAY "FILE STATUS IS " WK-C-RPT-FILE-STATUS.          SAM001  
078000*    BOTH CLOSES ARE LOGGED-ONLY FAILURES - THE REPORT IS ALREADY SAM046
078100*    WRITTEN AND THE STEP HAS NOTHING LEFT TO DO WITH EITHER FILE.SAM046
078200                                                                  
078300 Z099-END-PROGRAM-ROUTINE-EX.                                     SAM001  
078400     EXIT.                                                        SAM001  
078500                                                                  
078600*---------------------------------------------------------------* SAM001  
078700*                   PROGRAM SUBROUTINE                          * SAM001  
078800*---------------------------------------------------------------* SAM001  
078900 Y900-ABNORMAL-TERMINATION.                                       SAM001  
079000     STOP RUN.                                                    SAM001  
079100                                                                  
079200******************************************************************SAM001  
079300************** END OF PROGRAM SOURCE -  SAMMAIN ***************** SAM001  
079400******************************************************************SAM001  
