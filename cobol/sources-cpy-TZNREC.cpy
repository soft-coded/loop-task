000100*-----------------------------------------------------------------*
000200* TZNREC   -  STORE TIMEZONE INTERFACE RECORD                     *
000300*                                                                 *
000400*   ONE RECORD PER STORE GIVING ITS DECLARED IANA TIMEZONE NAME.  *
000500*   A STORE MISSING FROM THIS FEED, OR SENT WITH A BLANK NAME,    *
000600*   DEFAULTS TO AMERICA/CHICAGO - SEE SAMVTZL PARAGRAPH           *
000700*   C210-DEFAULT-TIMEZONE.                                        *SAM045
000800*                                                                 *
000900*   RECORD IS FULLY PACKED TO THE INTERFACE CONTRACT WIDTH OF     *
001000*   50 BYTES - NO FILLER PAD IS CARRIED FOR THE SAME REASON AS    *
001100*   SHRSREC.                                                      *
001200*-----------------------------------------------------------------*
001300* HISTORY OF MODIFICATION:                                        SAM001  
001400*-----------------------------------------------------------------*
001500* SAM001 - RENGSK  - 12/03/1991 - INITIAL BUILD FOR STORE ACTIVITYSAM001  
001600*                                 MONITOR SUITE (REQ SAM-0001).   SAM001  
001700* SAM009 - OOIBH   - 14/07/1994 - STORE-ID WIDENED FROM 12 TO 20  SAM001  
001800*                                 BYTES TO MATCH THE STORE MASTER SAM001  
001900*                                 CONVERSION (REQ SAM-0087).      SAM001  
002000* SAM045 - OOIBH   - 14/06/2006 - QA FOUND THE DEFAULT-TIMEZONE  SAM045
002100*                                 CROSS-REFERENCE ABOVE STILL    SAM045
002200*                                 NAMED THE OLD B120 PARAGRAPH   SAM045
002300*                                 NUMBER - CORRECTED TO          SAM045
002400*                                 C210-DEFAULT-TIMEZONE TO       SAM045
002500*                                 MATCH SAMVTZL (REQ SAM-0145).  SAM045
002600*-----------------------------------------------------------------*
002700 01  TZN-RECORD.                                                  SAM001  
002800     05  TZN-STORE-ID                 PIC X(20).                  SAM009  
002900*                                     STORE IDENTIFIER - SAME     SAM001  
003000*                                     DOMAIN AS SHRS-STORE-ID.    SAM001  
003100     05  TZN-NAME                     PIC X(30).                  SAM001  
003200*                                     IANA TIMEZONE NAME, E.G.    SAM001  
003300*                                     "AMERICA/CHICAGO".  BLANK   SAM001  
003400*                                     MEANS THE STORE DID NOT     SAM001  
003500*                                     DECLARE ONE.                SAM001  
003600                                                                  
003700*-----------------------------------------------------------------*
003800* ALTERNATE VIEW - SPLITS THE ZONE NAME INTO REGION/CITY SO THE   *
003900* SUITE CAN LOG A SHORT FORM WITHOUT TRIMMING TRAILING SPACES.    *
004000*-----------------------------------------------------------------*
004100 01  TZN-NAME-FIELDS  REDEFINES TZN-RECORD.                       SAM001  
004200     05  FILLER                       PIC X(20).                  SAM001  
004300     05  TZN-REGION                   PIC X(15).                  SAM001  
004400     05  TZN-CITY                     PIC X(15).                  SAM001  
