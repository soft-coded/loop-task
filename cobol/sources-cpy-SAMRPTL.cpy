000100*-----------------------------------------------------------------*
000200* SAMRPTL  -  PRINT LINE LAYOUTS FOR THE STORE ACTIVITY           *
000300*             MONITORING REPORT (132-COLUMN PRINT FILE SAMRPT).   *
000400*                                                                 *
000500*   FOUR LINE TYPES ARE CARRIED HERE - THE RUN HEADING, THE       *
000600*   PER-OBSERVATION DETAIL LINE, THE PER-STORE CONTROL-BREAK      *
000700*   TOTALS LINE, AND THE END-OF-JOB GRAND TOTAL LINE.  EACH IS    *
000800*   ITS OWN 01-LEVEL SO SAMMAIN CAN WRITE ... FROM WHICHEVER      *
000900*   LINE IS CURRENT WITHOUT REDEFINING A SHARED AREA.             *
001000*-----------------------------------------------------------------*
001100* HISTORY OF MODIFICATION:                                        SAM001  
001200*-----------------------------------------------------------------*
001300* SAM001 - RENGSK  - 12/03/1991 - INITIAL BUILD FOR STORE ACTIVITYSAM001  
001400*                                 MONITOR SUITE (REQ SAM-0001).   SAM001  
001500* SAM040 - OOIBH   - 08/09/2005 - ADDED THE GRAND TOTAL LINE AT   SAM001
001600*                                 REQUEST OF OPS (REQ SAM-0140) - SAM001
001700*                                 JOB LOG NO LONGER HAS TO BE     SAM001
001800*                                 SCANNED FOR THE FINAL COUNTS.   SAM001
001900* SAM041 - OOIBH   - 09/12/2005 - QA RE-FOOTED EVERY LINE TYPE    SAM041
002000*                                 AGAINST THE 132-BYTE SAMRPT     SAM041
002100*                                 RECORD AFTER SAM040 WENT IN -   SAM041
002200*                                 RL-TOTALS-LINE FOOTED TO 137    SAM041
002300*                                 AND RL-GRAND-TOTAL-LINE TO 135  SAM041
002400*                                 BYTES - TRAILING FILLERS ON    SAM041
002500*                                 BOTH TRIMMED SO EACH GROUP     SAM041
002600*                                 FOOTS TO EXACTLY 132 (REQ      SAM041
002700*                                 SAM-0141).                     SAM041
002800*-----------------------------------------------------------------*
002900 01  RL-HEADING-1.                                                SAM001
003000     05  FILLER                       PIC X(01) VALUE SPACE.      SAM001  
003100     05  RL-H1-TITLE                  PIC X(38) VALUE             SAM001  
003200         "STORE ACTIVITY MONITORING BATCH - SAM".                 SAM001  
003300     05  FILLER                       PIC X(20) VALUE SPACES.     SAM001  
003400     05  FILLER                       PIC X(05) VALUE "DATE:".    SAM001  
003500     05  RL-H1-RUN-DATE               PIC X(10) VALUE SPACES.     SAM001  
003600     05  FILLER                       PIC X(10) VALUE SPACES.     SAM001  
003700     05  FILLER                       PIC X(05) VALUE "PAGE:".    SAM001  
003800     05  RL-H1-PAGE-NO                PIC ZZ9.                    SAM001  
003900     05  FILLER                       PIC X(40) VALUE SPACES.     SAM001  
004000                                                                  
004100 01  RL-HEADING-2.                                                SAM001  
004200     05  FILLER                       PIC X(01) VALUE SPACE.      SAM001  
004300     05  FILLER                       PIC X(20) VALUE "STORE-ID". SAM001  
004400     05  FILLER                       PIC X(11) VALUE "LOCAL-DATE".
004500     05  FILLER                       PIC X(02) VALUE "D".        SAM001  
004600     05  FILLER                       PIC X(09) VALUE "LOCAL-TIME".
004700     05  FILLER                       PIC X(09) VALUE "STATUS".   SAM001  
004800     05  FILLER                       PIC X(14) VALUE             SAM001  
004900         "CLASSIFICATION".                                        SAM001  
005000     05  FILLER                       PIC X(66) VALUE SPACES.     SAM001  
005100                                                                  
005200 01  RL-HEADING-3.                                                SAM001  
005300     05  FILLER                       PIC X(01) VALUE SPACE.      SAM001  
005400     05  FILLER                       PIC X(65) VALUE ALL "-".    SAM001  
005500     05  FILLER                       PIC X(66) VALUE SPACES.     SAM001  
005600                                                                  
005700*-----------------------------------------------------------------*
005800* DETAIL LINE - ONE PER STATUS OBSERVATION.                       *
005900*-----------------------------------------------------------------*
006000 01  RL-DETAIL-LINE.                                              SAM001  
006100     05  RL-DTL-STORE-ID              PIC X(20).                  SAM001  
006200     05  FILLER                       PIC X(01) VALUE SPACE.      SAM001  
006300     05  RL-DTL-LOCAL-DATE            PIC X(10).                  SAM001  
006400     05  FILLER                       PIC X(01) VALUE SPACE.      SAM001  
006500     05  RL-DTL-DOW                   PIC 9(01).                  SAM001  
006600     05  FILLER                       PIC X(01) VALUE SPACE.      SAM001  
006700     05  RL-DTL-LOCAL-TIME            PIC X(08).                  SAM001  
006800     05  FILLER                       PIC X(01) VALUE SPACE.      SAM001  
006900     05  RL-DTL-STATUS                PIC X(08).                  SAM001  
007000     05  FILLER                       PIC X(01) VALUE SPACE.      SAM001  
007100     05  RL-DTL-CLASSIFICATION        PIC X(13).                  SAM001  
007200     05  FILLER                       PIC X(67) VALUE SPACES.     SAM001  
007300                                                                  
007400*-----------------------------------------------------------------*
007500* STORE TOTALS LINE - CONTROL BREAK ON STORE-ID.                  *
007600*-----------------------------------------------------------------*
007700 01  RL-TOTALS-LINE.                                              SAM001  
007800     05  FILLER                       PIC X(01) VALUE SPACE.      SAM001  
007900     05  FILLER                       PIC X(08) VALUE "STORE  ".  SAM001  
008000     05  RL-TOT-STORE-ID              PIC X(20).                  SAM001  
008100     05  FILLER                       PIC X(01) VALUE SPACE.      SAM001  
008200     05  FILLER                       PIC X(11) VALUE "OBS       =".
008300     05  RL-TOT-OBS-COUNT             PIC ZZZ,ZZ9.                SAM001  
008400     05  FILLER                       PIC X(02) VALUE SPACES.     SAM001  
008500     05  FILLER                       PIC X(11) VALUE "ACT-IN-HRS=".
008600     05  RL-TOT-ACTIVE-COUNT          PIC ZZZ,ZZ9.                SAM001  
008700     05  FILLER                       PIC X(02) VALUE SPACES.     SAM001  
008800     05  FILLER                       PIC X(11) VALUE "INA-IN-HRS=".
008900     05  RL-TOT-INACTIVE-COUNT        PIC ZZZ,ZZ9.                SAM001  
009000     05  FILLER                       PIC X(02) VALUE SPACES.     SAM001  
009100     05  FILLER                       PIC X(07) VALUE "OUTSDE=".  SAM001  
009200     05  RL-TOT-OUTSIDE-COUNT         PIC ZZZ,ZZ9.                SAM001  
009300     05  FILLER                       PIC X(02) VALUE SPACES.     SAM001  
009400     05  FILLER                       PIC X(08) VALUE "UPTIME=".  SAM001  
009500     05  RL-TOT-UPTIME-PCT            PIC ZZ9.99.                 SAM001  
009600     05  FILLER                       PIC X(01) VALUE "%".        SAM001  
009700     05  FILLER                       PIC X(11) VALUE SPACES.     SAM041
009800                                                                  
009900*-----------------------------------------------------------------*
010000* GRAND TOTAL LINE - WRITTEN ONCE AT END OF JOB.                  *
010100*-----------------------------------------------------------------*
010200 01  RL-GRAND-TOTAL-LINE.                                         SAM040  
010300     05  FILLER                       PIC X(01) VALUE SPACE.      SAM040  
010400     05  FILLER                       PIC X(20) VALUE             SAM040  
010500         "GRAND TOTAL --------".                                  SAM040  
010600     05  FILLER                       PIC X(13) VALUE "OBS PROCESSD=".
010700     05  RL-GT-OBS-COUNT              PIC ZZZ,ZZ9.                SAM040  
010800     05  FILLER                       PIC X(02) VALUE SPACES.     SAM040  
010900     05  FILLER                       PIC X(13) VALUE "OBS REJECTED=".
011000     05  RL-GT-REJECT-COUNT           PIC ZZZ,ZZ9.                SAM040  
011100     05  FILLER                       PIC X(02) VALUE SPACES.     SAM040  
011200     05  FILLER                       PIC X(13) VALUE "STORE COUNT =".
011300     05  RL-GT-STORE-COUNT            PIC ZZZ,ZZ9.                SAM040  
011400     05  FILLER                       PIC X(47) VALUE SPACES.     SAM041  
