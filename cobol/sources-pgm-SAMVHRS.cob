000100*************************                                         SAM001  
000200 IDENTIFICATION DIVISION.                                         SAM001  
000300*************************                                         SAM001  
000400 PROGRAM-ID.     SAMVHRS.                                         SAM001  
000500 AUTHOR.         RENGSK.                                          SAM001  
000600 INSTALLATION.   SAM SYSTEMS DEVELOPMENT.                         SAM001  
000700 DATE-WRITTEN.   14 MAR 1991.                                     SAM001  
000800 DATE-COMPILED.                                                   SAM001  
000900 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.        SAM001  
001000*                                                                 SAM001  
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO RETURN THE OPEN       SAM001  
001200*               INTERVALS ON FILE FOR A GIVEN STORE AND WEEKDAY.  SAM001  
001300*               THE STORE-HOURS FEED (SAMSTHRS) IS READ ONCE PER  SAM001  
001400*               JOB STEP INTO A WORKING-STORAGE TABLE ON THE      SAM001  
001500*               FIRST CALL - SUBSEQUENT CALLS ARE TABLE LOOKUPS   SAM001  
001600*               ONLY, NO FURTHER I/O IS DONE AGAINST SAMSTHRS.    SAM001  
001700*                                                                 SAM001  
001800*               THE FEED MAY CONTAIN MORE THAN ONE INTERVAL PER   SAM001  
001900*               STORE/WEEKDAY (SPLIT SHIFTS, LUNCH CLOSURES) AND  SAM001  
002000*               ARRIVES IN NO PARTICULAR ORDER - THIS ROUTINE     SAM001  
002100*               BUILDS THE RETURNED LIST IN ASCENDING START-TIME  SAM001
002200*               THEN END-TIME ORDER BY INSERTION AS EACH MATCH    SAM042
002300*               IS FOUND.                                        SAM042
002400*                                                                 SAM001
002500*=================================================================SAM001
002600* SAM046 - OOIBH   - 23/06/2006 - QA ASKED FOR MORE INLINE       SAM046
002700*              COMMENTARY THROUGH THE INSERTION-SORT INTERVAL    SAM046
002800*              ORDERING AND WEEKDAY LOOKUP PARAGRAPHS BELOW -    SAM046
002900*              LOGIC UNCHANGED (REQ SAM-0146).                   SAM046
003000* SAM042 - TANWKM  - 22/04/2003 - INSERT SORT COMPARED START TIME SAM042
003100*              ONLY - TWO INTERVALS SHARING A START TIME COULD    SAM042
003200*              COME BACK OUT OF END-TIME ORDER.  ADDED THE        SAM042
003300*              END-TIME TIEBREAK TO THE SHIFT-DOWN CONDITION IN   SAM042
003400*              C120 TO MATCH THE VHRS CALL CONTRACT (REQ          SAM042
003500*              SAM-0128).                                        SAM042
003600* SAM018 - TANWKM  - 02/06/1997 - RAISED THE MAX RETURNED INTER-  SAM001
003700*              VALS FROM 5 TO 10 - SOME STORES SPLIT LUNCH/       SAM001
003800*              DINNER/LATE-NIGHT SEATINGS (REQ SAM-0102).         SAM001
003900*-----------------------------------------------------------------SAM001
004000* SAM022 - RENGSK  - 06/02/1999 - Y2K REVIEW - ALL DATE HANDLING  SAM001  
004100*              IN THIS PROGRAM IS CLOCK-TIME (HH:MM:SS) ONLY, NO  SAM001  
004200*              CENTURY-SENSITIVE FIELDS FOUND - NO CHANGE MADE.   SAM001  
004300*-----------------------------------------------------------------SAM001  
004400* SAM001 - RENGSK  - 12/03/1991 - INITIAL BUILD FOR STORE ACTIVITYSAM001  
004500*              MONITOR SUITE (REQ SAM-0001).                      SAM001  
004600*-----------------------------------------------------------------*
004700 EJECT                                                            SAM001  
004800**********************                                            SAM001  
004900 ENVIRONMENT DIVISION.                                            SAM001  
005000**********************                                            SAM001  
005100 CONFIGURATION SECTION.                                           SAM001  
005200 SOURCE-COMPUTER.  IBM-AS400.                                     SAM001  
005300 OBJECT-COMPUTER.  IBM-AS400.                                     SAM001  
005400 SPECIAL-NAMES.    C01 IS TOP-OF-FORM                             SAM001  
005500                    UPSI-0 IS WK-U-TABLE-LOADED-SW                SAM001  
005600                      ON STATUS IS WK-U-TABLE-LOADED              SAM001  
005700                      OFF STATUS IS WK-U-TABLE-NOT-LOADED.        SAM001  
005800                                                                  
005900 INPUT-OUTPUT SECTION.                                            SAM001  
006000 FILE-CONTROL.                                                    SAM001  
006100     SELECT SAMSTHRS ASSIGN TO DATABASE-SAMSTHRS                  SAM001  
006200            ORGANIZATION      IS SEQUENTIAL                       SAM001  
006300            FILE STATUS       IS WK-C-FILE-STATUS.                SAM001  
006400                                                                  
006500***************                                                   SAM001  
006600 DATA DIVISION.                                                   SAM001  
006700***************                                                   SAM001  
006800 FILE SECTION.                                                    SAM001  
006900**************                                                    SAM001  
007000 FD  SAMSTHRS                                                     SAM001  
007100     LABEL RECORDS ARE OMITTED                                    SAM001  
007200     DATA RECORD IS SHRS-RECORD.                                  SAM001  
007300     COPY SHRSREC.                                                SAM001  
007400                                                                  
007500 WORKING-STORAGE SECTION.                                         SAM001  
007600*************************                                         SAM001  
007700 01  FILLER                          PIC X(24)        VALUE       SAM001  
007800     "** PROGRAM SAMVHRS **".                                     SAM001  
007900                                                                  
008000* ------------------ PROGRAM WORKING STORAGE -------------------* SAM001  
008100     COPY SAMCMWS.                                                SAM001  
008200                                                                  
008300 01  WK-C-SWITCHES.                                               SAM001  
008400     05  WK-C-FIRST-TIME-SW          PIC X(01) VALUE "Y".         SAM001  
008500         88  WK-C-FIRST-TIME                   VALUE "Y".         SAM001  
008600         88  WK-C-NOT-FIRST-TIME               VALUE "N".         SAM001  
008700     05  WK-C-EOF-SW                 PIC X(01) VALUE "N".         SAM001  
008800         88  WK-C-END-OF-HOURS-FILE            VALUE "Y".         SAM001  
008900                                                                  
009000*-----------------------------------------------------------------*
009100* TABLE OF STORE-HOURS INTERVALS, LOADED ONCE FROM SAMSTHRS.       *
009200*-----------------------------------------------------------------*
009300 01  WK-C-HOURS-TABLE.                                            SAM001  
009400     05  WK-N-HOURS-COUNT            PIC 9(05) COMP VALUE ZERO.   SAM001  
009500     05  WK-C-HOURS-ENTRY  OCCURS 2000 TIMES                      SAM001  
009600                            INDEXED BY WK-X-HRS-IDX               SAM001  
009700                                       WK-X-HRS-SCAN              SAM001  
009800                                       WK-X-HRS-SHIFT.            SAM001  
009900         10  WK-C-HRS-STORE-ID       PIC X(20).                   SAM001  
010000         10  WK-N-HRS-DOW            PIC 9(01).                   SAM001  
010100         10  WK-C-HRS-START          PIC X(08).                   SAM001  
010200         10  WK-C-HRS-END            PIC X(08).                   SAM001  
010300                                                                  
010400*-----------------------------------------------------------------*
010500* COMPARE AREA - GIVES A NUMERIC VIEW OF AN HH:MM:SS TEXT FIELD    *
010600* SO INTERVAL START TIMES CAN BE COMPARED NUMERICALLY DURING THE   *
010700* INSERTION SORT.                                                  *
010800*-----------------------------------------------------------------*
010900 01  WK-C-COMPARE-AREA               PIC X(08).                   SAM001  
011000 01  WK-N-COMPARE-AREA  REDEFINES WK-C-COMPARE-AREA.              SAM001  
011100     05  WK-N-COMPARE-HH             PIC 9(02).                   SAM001  
011200     05  FILLER                      PIC X(01).                   SAM001  
011300     05  WK-N-COMPARE-MM             PIC 9(02).                   SAM001  
011400     05  FILLER                      PIC X(01).                   SAM001  
011500     05  WK-N-COMPARE-SS             PIC 9(02).                   SAM001  
011600                                                                  
011700*-----------------------------------------------------------------*
011800* SWAP AREA - HOLDS ONE INTERVAL WHILE IT IS SHIFTED DOWN THE      *
011900* OUTPUT LIST DURING INSERTION.  THE -ALT VIEW LETS THE WHOLE      *
012000* ENTRY BE MOVED IN ONE SHOT WHEN NO SHIFTING IS NEEDED.           *
012100*-----------------------------------------------------------------*
012200 01  WK-C-SWAP-AREA.                                              SAM001  
012300     05  WK-C-SWAP-START             PIC X(08).                   SAM001  
012400     05  WK-C-SWAP-END                PIC X(08).                  SAM001  
012500 01  WK-C-SWAP-AREA-ALT  REDEFINES WK-C-SWAP-AREA.                SAM001  
012600     05  WK-C-SWAP-COMBINED          PIC X(16).                   SAM001  
012700                                                                  
012800*-----------------------------------------------------------------*
012900* ERROR STAGING AREA - BUILDS THE 7-BYTE ERROR CODE RETURNED TO    *
013000* THE CALLER IN WK-C-VHRS-ERROR-CD.                                *
013100*-----------------------------------------------------------------*
013200 01  WK-C-ERROR-STAGING              PIC X(07) VALUE SPACES.      SAM001  
013300 01  WK-C-ERROR-STAGING-PARTS  REDEFINES WK-C-ERROR-STAGING.      SAM001  
013400     05  WK-C-ERROR-PREFIX           PIC X(03).                   SAM001  
013500     05  WK-C-ERROR-SUFFIX           PIC X(04).                   SAM001  
013600                                                                  
013700 01  WK-N-WORK-COUNTERS.                                          SAM001  
013800     05  WK-N-SCAN-SUB               PIC 9(05) COMP.              SAM001  
013900     05  WK-N-SHIFT-SUB               PIC 9(05) COMP.             SAM001  
014000                                                                  
014100*****************                                                 SAM001  
014200 LINKAGE SECTION.                                                 SAM001  
014300*****************                                                 SAM001  
014400 COPY VHRS.                                                       SAM001  
014500 EJECT                                                            SAM001  
014600*****************************************************             SAM001  
014700 PROCEDURE DIVISION USING WK-C-VHRS-RECORD.                       SAM001  
014800*****************************************************             SAM001  
014900 MAIN-MODULE.                                                     SAM001  
015000     IF  WK-C-FIRST-TIME                                          SAM001  
015100*    ON THE VERY FIRST CALL FOR THIS JOB STEP THE HOURS TABLE IS  SAM046
015200*    STILL EMPTY AND WK-C-FIRST-TIME-SW SITS AT ITS INITIAL VALUE SAM046
015300*    OF "Y", SO WE LOAD SAMSTHRS EXACTLY ONCE BELOW.  EVERY CALL  SAM046
015400*    AFTER THAT SKIPS THE LOAD AND GOES STRAIGHT TO THE TABLE     SAM046
015500*    SCAN - NO FURTHER I/O AGAINST THE HOURS FEED HAPPENS FOR THE SAM046
015600*    REST OF THE JOB STEP.                                        SAM046
015700         PERFORM B100-LOAD-HOURS-TABLE                            SAM001  
015800            THRU B199-LOAD-HOURS-TABLE-EX                         SAM001  
015900         SET WK-C-NOT-FIRST-TIME TO TRUE.                         SAM001  
016000*    FLIP THE SWITCH NOW SO CALL NUMBER TWO FALLS STRAIGHT PAST   SAM046
016100*    THE IF ABOVE.                                                SAM046
016200                                                                  
016300     PERFORM C100-FIND-INTERVALS                                  SAM001  
016400        THRU C199-FIND-INTERVALS-EX.                              SAM001  
016500                                                                  
016600     EXIT PROGRAM.                                                SAM001  
016700                                                                  
016800*---------------------------------------------------------------* SAM001  
016900* B100 - LOADS THE FULL SAMSTHRS FEED INTO WK-C-HOURS-TABLE ON   *SAM001  
017000* THE FIRST CALL ONLY.  TABLE IS LEFT IN ARRIVAL ORDER - THE     *SAM001  
017100* ORDERING WORK HAPPENS IN C100 AS EACH LOOKUP IS SERVED.        *SAM001  
017200*---------------------------------------------------------------* SAM001  
017300 B100-LOAD-HOURS-TABLE.                                           SAM001  
017400*    OPEN THE FEED, ZERO THE TABLE COUNT AND EOF SWITCH, THEN     SAM046
017500*    DRIVE B110 UNTIL THE FEED IS EXHAUSTED.  AN OPEN FAILURE     SAM046
017600*    MEANS THERE IS NO HOURS DATA TO WORK WITH AT ALL, SO THE JOB SAM046
017700*    STOPS COLD RATHER THAN LET EVERY OBSERVATION FALL OUT AS     SAM046
017800*    "OUTSIDE HOURS" FOR WANT OF A TABLE.                         SAM046
017900     OPEN INPUT SAMSTHRS.                                         SAM001  
018000     IF  NOT WK-C-SUCCESSFUL                                      SAM001  
018100         DISPLAY "SAMVHRS - OPEN FILE ERROR - SAMSTHRS"           SAM001  
018200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               SAM001  
018300         GO TO Y900-ABNORMAL-TERMINATION.                         SAM001  
018400*    A GO TO OUT OF THIS IF DROPS STRAIGHT TO Y900 BELOW - THERE ISSAM046
018500*    NO POINT FALLING THROUGH TO READ A FILE THAT NEVER OPENED.   SAM046
018600                                                                  
018700     MOVE ZERO TO WK-N-HOURS-COUNT.                               SAM001  
018800     MOVE "N" TO WK-C-EOF-SW.                                     SAM001  
018900                                                                  
019000     PERFORM B110-READ-HOURS-RECORD                               SAM001  
019100        THRU B119-READ-HOURS-RECORD-EX                            SAM001  
019200        UNTIL WK-C-END-OF-HOURS-FILE.                             SAM001  
019300                                                                  
019400     CLOSE SAMSTHRS.                                              SAM001  
019500*    A CLOSE FAILURE DOES NOT ABORT THE RUN - THE TABLE IS ALREADYSAM046
019600*    FULLY LOADED IN WORKING STORAGE BY THIS POINT, SO WE LOG IT  SAM046
019700*    AND CARRY ON.                                                SAM046
019800     IF  NOT WK-C-SUCCESSFUL                                      SAM001  
019900         DISPLAY "SAMVHRS - CLOSE FILE ERROR - SAMSTHRS"          SAM001  
020000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.              SAM001  
020100                                                                  
020200 B199-LOAD-HOURS-TABLE-EX.                                        SAM001  
020300     EXIT.                                                        SAM001  
020400                                                                  
020500 B110-READ-HOURS-RECORD.                                          SAM001  
020600*    ONE PASS THROUGH HERE READS ONE SAMSTHRS RECORD AND APPENDS  SAM046
020700*    IT TO WK-C-HOURS-TABLE IN ARRIVAL ORDER.  THE FEED IS NOT    SAM046
020800*    SORTED AND MAY CARRY SEVERAL INTERVALS FOR THE SAME          SAM046
020900*    STORE/WEEKDAY (SPLIT SHIFTS, LUNCH CLOSURES), SO NO ORDERING SAM046
021000*    IS ATTEMPTED HERE - THAT WORK HAPPENS LATER IN C120 AS EACH  SAM046
021100*    CALLER LOOKS UP ITS OWN STORE/WEEKDAY.                       SAM046
021200     READ SAMSTHRS                                                SAM001  
021300         AT END                                                   SAM001  
021400*    AT-END SETS THE EOF SWITCH AND EXITS THIS PARAGRAPH WITHOUT  SAM046
021500*    TOUCHING THE TABLE - THE VARYING PERFORM IN B100 THEN SEES   SAM046
021600*    WK-C-END-OF-HOURS-FILE AND STOPS DRIVING B110.               SAM046
021700             MOVE "Y" TO WK-C-EOF-SW                              SAM001  
021800             GO TO B119-READ-HOURS-RECORD-EX.                     SAM001  
021900                                                                  
022000     IF  WK-N-HOURS-COUNT = 2000                                  SAM001  
022100         DISPLAY "SAMVHRS - HOURS TABLE FULL AT 2000 ENTRIES"     SAM001  
022200         GO TO B119-READ-HOURS-RECORD-EX.                         SAM001  
022300*    2000 ROWS IS THE FULL WIDTH OF WK-C-HOURS-ENTRY - IF THE     SAM046
022400*    FEED EVER GROWS PAST THAT, THE OVERFLOW SIMPLY IS NOT LOADED SAM046
022500*    AND THIS MESSAGE TELLS OPS TO WIDEN THE OCCURS CLAUSE.       SAM046
022600                                                                  
022700     ADD 1 TO WK-N-HOURS-COUNT.                                   SAM001  
022800     SET WK-X-HRS-IDX TO WK-N-HOURS-COUNT.                        SAM001  
022900     MOVE SHRS-STORE-ID    TO WK-C-HRS-STORE-ID (WK-X-HRS-IDX).   SAM001  
023000     MOVE SHRS-DAY-OF-WEEK TO WK-N-HRS-DOW      (WK-X-HRS-IDX).   SAM001  
023100     MOVE SHRS-START-TIME  TO WK-C-HRS-START    (WK-X-HRS-IDX).   SAM001  
023200     MOVE SHRS-END-TIME    TO WK-C-HRS-END      (WK-X-HRS-IDX).   SAM001  
023300*    STORE-ID, WEEKDAY, START AND END TIME ARE ALL WE KEEP FROM   SAM046
023400*    THE FEED - SAMSTHRS CARRIES NO OTHER FIELDS THIS ROUTINE     SAM046
023500*    NEEDS.                                                       SAM046
023600                                                                  
023700 B119-READ-HOURS-RECORD-EX.                                       SAM001  
023800     EXIT.                                                        SAM001  
023900                                                                  
024000*---------------------------------------------------------------* SAM001  
024100* C100 - SCANS THE TABLE FOR EVERY ENTRY MATCHING THE CALLER'S   *SAM001  
024200* STORE-ID AND WEEKDAY, INSERTING EACH ONE INTO THE OUTPUT LIST  *SAM001  
024300* IN ASCENDING START-TIME ORDER.  UP TO WK-C-VHRS-MAXOCC ARE     *SAM001  
024400* RETURNED - ANY BEYOND THAT ARE LOGGED AND DROPPED.             *SAM001  
024500*---------------------------------------------------------------* SAM001  
024600 C100-FIND-INTERVALS.                                             SAM001  
024700     MOVE ZERO   TO WK-N-VHRS-INTCNT.                             SAM001  
024800     MOVE SPACES TO WK-C-VHRS-ERROR-CD.                           SAM001  
024900*    START EVERY CALL WITH A CLEAN COUNT AND ERROR CODE - THE     SAM046
025000*    CALLER'S LINKAGE AREA IS REUSED CALL AFTER CALL AND CARRIES  SAM046
025100*    NO GUARANTEE IT WAS CLEARED ON THE WAY IN.                   SAM046
025200                                                                  
025300     IF  WK-N-HOURS-COUNT = ZERO                                  SAM001  
025400         GO TO C199-FIND-INTERVALS-EX.                            SAM001  
025500*    A ZERO-COUNT TABLE MEANS B100 NEVER SAW A SAMSTHRS RECORD AT SAM046
025600*    ALL (EMPTY FEED) - RETURN WITH ZERO INTERVALS RATHER THAN    SAM046
025700*    SCAN A TABLE THAT HAS NOTHING IN IT.                         SAM046
025800                                                                  
025900     PERFORM C110-SCAN-ONE-ENTRY                                  SAM001  
026000        THRU C119-SCAN-ONE-ENTRY-EX                               SAM001  
026100        VARYING WK-X-HRS-SCAN FROM 1 BY 1                         SAM001  
026200        UNTIL WK-X-HRS-SCAN > WK-N-HOURS-COUNT.                   SAM001  
026300*    EVERY ROW IN THE TABLE IS EXAMINED ONCE PER CALL - THE TABLE SAM046
026400*    IS SMALL ENOUGH (2000 ROWS MAX) THAT A LINEAR SCAN IS        SAM046
026500*    CHEAPER THAN MAINTAINING A SEPARATE INDEX BY STORE/WEEKDAY.  SAM046
026600                                                                  
026700 C199-FIND-INTERVALS-EX.                                          SAM001  
026800     EXIT.                                                        SAM001  
026900                                                                  
027000 C110-SCAN-ONE-ENTRY.                                             SAM001  
027100     IF  WK-C-VHRS-STORE-ID NOT = WK-C-HRS-STORE-ID (WK-X-HRS-SCAN)
027200         GO TO C119-SCAN-ONE-ENTRY-EX.                            SAM001  
027300     IF  WK-N-VHRS-DAY-OF-WEEK NOT = WK-N-HRS-DOW (WK-X-HRS-SCAN) SAM001  
027400         GO TO C119-SCAN-ONE-ENTRY-EX.                            SAM001  
027500*    A ROW SURVIVES BOTH CHECKS ABOVE ONLY WHEN ITS STORE-ID AND  SAM046
027600*    DAY-OF-WEEK BOTH MATCH THE CALLER'S REQUEST.                 SAM046
027700                                                                  
027800     IF  WK-N-VHRS-INTCNT = 10                                    SAM018  
027900         MOVE "OVRFLOW" TO WK-C-VHRS-ERROR-CD                     SAM018  
028000         GO TO C119-SCAN-ONE-ENTRY-EX.                            SAM018  
028100*    SAM018 RAISED THIS CEILING FROM 5 TO 10 ENTRIES - SOME       SAM046
028200*    STORES SPLIT LUNCH, DINNER AND LATE-NIGHT SEATINGS INTO      SAM046
028300*    THREE OR MORE SEPARATE INTERVALS PER DAY.                    SAM046
028400                                                                  
028500     PERFORM C120-INSERT-ENTRY THRU C129-INSERT-ENTRY-EX.         SAM001  
028600                                                                  
028700 C119-SCAN-ONE-ENTRY-EX.                                          SAM001  
028800     EXIT.                                                        SAM001  
028900                                                                  
029000*---------------------------------------------------------------* SAM001
029100* C120 - INSERTS ONE MATCHED INTERVAL INTO WK-C-VHRS-INTERVAL BY *SAM001
029200* SHIFTING DOWN ANY ENTRY WHOSE START TIME IS GREATER (OR TIED   *SAM042
029300* ON START TIME WITH A GREATER END TIME), THEN DROPPING THE NEW *SAM042
029400* INTERVAL INTO THE GAP.                                        *SAM042
029500*---------------------------------------------------------------* SAM001
029600 C120-INSERT-ENTRY.                                               SAM001  
029700*    ADD 1 TO THE RETURNED COUNT AND POINT AT THE NEW SLOT AT THE SAM046
029800*    END OF THE OUTPUT LIST FIRST - THE SHIFT-DOWN LOOP BELOW     SAM046
029900*    THEN WORKS BACKWARD FROM THAT SLOT UNTIL IT FINDS WHERE THE  SAM046
030000*    NEW INTERVAL BELONGS.                                        SAM046
030100     ADD 1 TO WK-N-VHRS-INTCNT.                                   SAM001  
030200     SET WK-X-VHRS-IDX TO WK-N-VHRS-INTCNT.                       SAM001  
030300                                                                  
030400     IF  WK-N-VHRS-INTCNT = 1                                     SAM001  
030500         MOVE WK-C-HRS-START (WK-X-HRS-SCAN)                      SAM001  
030600                               TO WK-C-VHRS-IV-START (WK-X-VHRS-IDX)
030700         MOVE WK-C-HRS-END (WK-X-HRS-SCAN)                        SAM001  
030800                               TO WK-C-VHRS-IV-END (WK-X-VHRS-IDX)SAM001  
030900         GO TO C129-INSERT-ENTRY-EX.                              SAM001  
031000*    THE VERY FIRST MATCH FOR THIS CALL NEEDS NO SHIFTING - IT IS SAM046
031100*    SIMPLY DROPPED INTO SLOT 1 AND WE ARE DONE.                  SAM046
031200                                                                  
031300     SET WK-X-HRS-SHIFT TO WK-N-VHRS-INTCNT.                      SAM001  
031400     PERFORM C130-SHIFT-DOWN-ONE                                  SAM042
031500        THRU C139-SHIFT-DOWN-ONE-EX                               SAM042
031600        UNTIL WK-X-HRS-SHIFT = 1                                  SAM042
031700           OR WK-C-VHRS-IV-START (WK-X-HRS-SHIFT - 1)             SAM042
031800                  < WK-C-HRS-START (WK-X-HRS-SCAN)                SAM042
031900           OR (WK-C-VHRS-IV-START (WK-X-HRS-SHIFT - 1)            SAM042
032000                  = WK-C-HRS-START (WK-X-HRS-SCAN)                SAM042
032100              AND WK-C-VHRS-IV-END (WK-X-HRS-SHIFT - 1)           SAM042
032200                  NOT > WK-C-HRS-END (WK-X-HRS-SCAN)).            SAM042
032300*    THE LOOP WALKS BACKWARD FROM THE NEW SLOT, SHIFTING EACH     SAM046
032400*    EXISTING ENTRY DOWN ONE POSITION AS LONG AS IT SORTS AFTER   SAM046
032500*    THE NEW INTERVAL - AFTER MEANING A LATER START TIME, OR THE  SAM046
032600*    SAME START TIME WITH A LATER END TIME (SAM042).  IT STOPS    SAM046
032700*    THE MOMENT IT REACHES SLOT 1 OR FINDS AN ENTRY THAT ALREADY  SAM046
032800*    SORTS BEFORE THE NEW ONE, LEAVING THE GAP THE NEW INTERVAL   SAM046
032900*    DROPS INTO BELOW.                                            SAM046
033000                                                                  
033100     MOVE WK-C-HRS-START (WK-X-HRS-SCAN)                          SAM001  
033200                           TO WK-C-VHRS-IV-START (WK-X-HRS-SHIFT).SAM001  
033300     MOVE WK-C-HRS-END (WK-X-HRS-SCAN)                            SAM001  
033400                           TO WK-C-VHRS-IV-END (WK-X-HRS-SHIFT).  SAM001  
033500*    WK-X-HRS-SHIFT NOW POINTS AT THE GAP LEFT BY THE LAST SHIFT -SAM046
033600*    THAT IS WHERE THE NEW INTERVAL IS WRITTEN.                   SAM046
033700                                                                  
033800 C129-INSERT-ENTRY-EX.                                            SAM001  
033900     EXIT.                                                        SAM001  
034000                                                                  
034100 C130-SHIFT-DOWN-ONE.                                             SAM001  
034200*    MOVES THE ENTRY ONE SLOT BACK (WK-X-HRS-SHIFT - 1) DOWN INTO SAM046
034300*    WK-X-HRS-SHIFT VIA THE SWAP AREA, THEN STEPS THE INDEX DOWN  SAM046
034400*    BY ONE SO THE CALLING PERFORM RE-TESTS THE NEXT PAIR.        SAM046
034500     MOVE WK-C-VHRS-IV-START (WK-X-HRS-SHIFT - 1)                 SAM001  
034600                               TO WK-C-SWAP-START.                SAM001  
034700     MOVE WK-C-VHRS-IV-END (WK-X-HRS-SHIFT - 1)                   SAM001  
034800                               TO WK-C-SWAP-END.                  SAM001  
034900*    SWAP-START AND SWAP-END NOW HOLD A COPY OF THE ENTRY THAT    SAM046
035000*    WAS SITTING ONE SLOT BACK - IT IS ABOUT TO BE WRITTEN FORWARDSAM046
035100*    INTO THE CURRENT SHIFT SLOT BELOW, FREEING UP THE SLOT IT    SAM046
035200*    CAME FROM FOR EITHER ANOTHER SHIFT OR THE NEW INTERVAL.      SAM046
035300     MOVE WK-C-SWAP-START      TO WK-C-VHRS-IV-START (WK-X-HRS-SHIFT).
035400     MOVE WK-C-SWAP-END        TO WK-C-VHRS-IV-END (WK-X-HRS-SHIFT).
035500*    THE ENTRY HAS NOW MOVED DOWN ONE SLOT IN THE OUTPUT LIST;    SAM046
035600*    STEPPING THE INDEX DOWN BELOW POINTS THE NEXT COMPARE IN     SAM046
035700*    C120'S UNTIL CLAUSE AT THE PAIR ONE FURTHER BACK.            SAM046
035800     SET WK-X-HRS-SHIFT DOWN BY 1.                                SAM001  
035900                                                                  
036000 C139-SHIFT-DOWN-ONE-EX.                                          SAM001  
036100     EXIT.                                                        SAM001  
036200                                                                  
036300*---------------------------------------------------------------* SAM001  
036400*                   PROGRAM SUBROUTINE                          * SAM001  
036500*---------------------------------------------------------------* SAM001  
036600 Y900-ABNORMAL-TERMINATION.                                       SAM001  
036700*    REACHED ONLY WHEN SAMSTHRS WILL NOT OPEN - THE CALLER GETS   SAM046
036800*    CONTROL BACK IMMEDIATELY WITH NO INTERVALS SET, SINCE        SAM046
036900*    CONTINUING WITHOUT AN HOURS TABLE WOULD SILENTLY MISCLASSIFY SAM046
037000*    EVERY OBSERVATION AS OUTSIDE BUSINESS HOURS.                 SAM046
037100     EXIT PROGRAM.                                                SAM001  
037200                                                                  
037300******************************************************************SAM001  
037400************** END OF PROGRAM SOURCE -  SAMVHRS ***************** SAM001  
037500******************************************************************SAM001  
