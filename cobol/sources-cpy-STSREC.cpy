000100*-----------------------------------------------------------------*
000200* STSREC   -  STORE STATUS OBSERVATION INTERFACE RECORD           *
000300*                                                                 *
000400*   ONE RECORD PER POLL OF A STORE'S POINT-OF-SALE HEARTBEAT.     *
000500*   THE POLLER SENDS THE OBSERVATION TIME AS UTC TEXT - LOCAL     *
000600*   TIME CONVERSION IS DONE DOWNSTREAM BY SAMVTZL, NOT BY THE     *
000700*   POLLER.  THE FEED IS SORTED BY THE UPSTREAM EXTRACT JOB ON    *
000800*   (STORE-ID, TIMESTAMP) ASCENDING BEFORE IT REACHES US - THE    *
000900*   TEXT FORM OF THE TIMESTAMP SORTS CORRECTLY AS A STRING SO NO  *
001000*   RE-SORT IS NEEDED HERE.                                       *
001100*                                                                 *
001200*   RECORD IS FULLY PACKED TO THE INTERFACE CONTRACT WIDTH OF     *
001300*   58 BYTES - NO FILLER PAD IS CARRIED FOR THE SAME REASON AS    *
001400*   SHRSREC.                                                      *
001500*-----------------------------------------------------------------*
001600* HISTORY OF MODIFICATION:                                        SAM001  
001700*-----------------------------------------------------------------*
001800* SAM001 - RENGSK  - 12/03/1991 - INITIAL BUILD FOR STORE ACTIVITYSAM001  
001900*                                 MONITOR SUITE (REQ SAM-0001).   SAM001  
002000* SAM009 - OOIBH   - 14/07/1994 - STORE-ID WIDENED FROM 12 TO 20  SAM001  
002100*                                 BYTES TO MATCH THE STORE MASTER SAM001  
002200*                                 CONVERSION (REQ SAM-0087).      SAM001  
002300* SAM031 - TANWKM  - 21/05/2002 - ADDED THE TS- SUB-LAYOUT REDEFI-SAM001
002400*                                 NITION SO SAMVTZL CAN VALIDATE  SAM001
002500*                                 AND EXTRACT EACH COMPONENT OF   SAM001
002600*                                 THE OBSERVATION TIMESTAMP WITHOUT
002700*                                 REPEATED REFERENCE MODIFICATION.SAM001
002800* SAM047 - OOIBH   - 26/06/2006 - QA FOUND SAMVTZL NEVER COPIES   SAM047
002900*              STSREC AT ALL - IT RECEIVES THE TIMESTAMP OVER     SAM047
003000*              LINKAGE AND PARSES IT THROUGH ITS OWN              SAM047
003100*              WK-C-TIMESTAMP-WORK REDEFINITION INSTEAD, SO THE   SAM047
003200*              SAM031 TS- SUB-LAYOUT HAD NO CALLER LEFT.  REMOVED SAM047
003300*              THE DEAD REDEFINES AND REWORDED THE STS-TIMESTAMP  SAM047
003400*              COMMENT TO STOP POINTING AT IT (REQ SAM-0148).     SAM047
003500*-----------------------------------------------------------------*
003600 01  STS-RECORD.                                                  SAM001  
003700     05  STS-STORE-ID                 PIC X(20).                  SAM009  
003800*                                     STORE IDENTIFIER - SAME     SAM001  
003900*                                     DOMAIN AS SHRS-STORE-ID.    SAM001  
004000     05  STS-STATUS                   PIC X(08).                  SAM001  
004100*                                     "active" OR "inactive" AS   SAM001  
004200*                                     RECEIVED FROM THE POLLER,   SAM001  
004300*                                     LEFT-JUSTIFIED. COMPARED    SAM001  
004400*                                     CASE-INSENSITIVE DOWNSTREAM.SAM001  
004500     05  STS-TIMESTAMP                PIC X(30).                  SAM001  
004600*                                     UTC OBSERVATION TIME,       SAM001
004700*                                     "YYYY-MM-DD HH:MM:SS.FFFFFF SAM001
004800*                                     UTC".  VALIDATED AND        SAM047
004900*                                     COMPONENT-EXTRACTED BY      SAM047
005000*                                     SAMVTZL AGAINST ITS OWN     SAM047
005100*                                     LINKAGE-AREA WORK FIELDS.   SAM047
